000100*==========================================================*
000200*  CPCUSTMR                                                *
000300*  LAYOUT DE CLIENTE - 83 BYTES                            *
000400*------------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL DEL LAYOUT.
000800*  REGISTRO DE ANCHO EXACTO, SIN RELLENO DISPONIBLE.
000900*==========================================================*
001000       01  CLI-REGISTRO-CLIENTE.
001100*    NUMERO DE CLIENTE, UNICO
001200           05  CLI-NUMERO              PIC 9(05).
001300*    NOMBRE COMPLETO
001400           05  CLI-NOMBRE              PIC X(30).
001500*    DOMICILIO
001600           05  CLI-DIRECCION           PIC X(40).
001700*    SUCURSAL DONDE ESTA REGISTRADO EL CLIENTE
001800           05  CLI-SUC-CODIGO          PIC X(08).
