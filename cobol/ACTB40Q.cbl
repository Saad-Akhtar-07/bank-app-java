000100************************************************************************
000200******* 123120 19/05/93 RAT  REPORTE CASA CENTRAL - ALTA INICIAL      *
000300*OBJET******************************************************************
000400*OBJET*** IMPRIME, PARA UNA SUCURSAL, SU NOMBRE Y GERENTE Y LOS    *
000500*OBJET*** TOTALES DE CLIENTES Y CUENTAS PARA CASA CENTRAL          *
000600*OBJET******************************************************************
000700                                                                        
000800       IDENTIFICATION DIVISION.
000900*========================*
001000       PROGRAM-ID.    ACTB40Q.
001100       AUTHOR.        R A TOLOSA.
001200       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001300       DATE-WRITTEN.  MAY 1993.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001600*----------------------------------------------------------------*
001700*  HISTORIAL DE CAMBIOS
001800*  --------------------
001900*  19/05/93  RAT  SOL.123120 - VERSION INICIAL.
002000*  19/02/99  RAT  SOL.130205 - REVISION Y2K, SIN CAMBIOS EN
002100*                 ESTE PROGRAMA.
002200*  07/07/00  LFG  SOL.133075 - EL MAESTRO DE SUCURSALES NO
002300*                 LLEVA NOMBRE DE GERENTE; SE AGREGA COMO
002400*                 PARAMETRO DE CORRIDA WSP-GERENTE-PARM.
002410*  09/05/03  DPF  SOL.140960 - FALTABAN LOS ACCEPT DE LA TARJETA
002420*                 DE PARAMETROS, LA CORRIDA NO ENCONTRABA NUNCA
002430*                 LA SUCURSAL Y EL INFORME SALIA EN BLANCO. SE
002440*                 AGREGAN ACCEPT WSP-SUCURSAL-PARM/WSP-GERENTE-PARM.
002500*----------------------------------------------------------------*
002600                                                                        
002700       ENVIRONMENT DIVISION.
002800*======================*
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200                                                                        
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT  SUCARCHI  ASSIGN TO DDSUCARC
003600                   ORGANIZATION IS SEQUENTIAL
003700                   FILE STATUS IS FS-SUCARCHI.
003800                                                                        
003900           SELECT  CLIARCHI  ASSIGN TO DDCLIARC
004000                   ORGANIZATION IS SEQUENTIAL
004100                   FILE STATUS IS FS-CLIARCHI.
004200                                                                        
004300           SELECT  ACCMSTI  ASSIGN TO DDACCTEI
004400                   ORGANIZATION IS SEQUENTIAL
004500                   FILE STATUS IS FS-ACCMSTI.
004600                                                                        
004700           SELECT  RPTFILO  ASSIGN TO DDRPTFIL
004800                   ORGANIZATION IS LINE SEQUENTIAL
004900                   FILE STATUS IS FS-RPTFILO.
005000                                                                        
005100*=============*
005200       DATA DIVISION.
005300*=============*
005400*=============*
005500       FILE SECTION.
005600*=============*
005700*MAESTRO DE SUCURSALES
005800       FD  SUCARCHI
005900*    LABEL RECORD IS OMITTED
006000*    RECORDING MODE IS F
006100           .
006200           COPY CPBRANCH.
006300                                                                        
006400*MAESTRO DE CLIENTES
006500       FD  CLIARCHI
006600*    LABEL RECORD IS OMITTED
006700*    RECORDING MODE IS F
006800           .
006900           COPY CPCUSTMR.
007000                                                                        
007100*MAESTRO DE CUENTAS
007200       FD  ACCMSTI
007300*    LABEL RECORD IS OMITTED
007400*    RECORDING MODE IS F
007500           .
007600           COPY CPACCMST.
007700                                                                        
007800*REPORTE CASA CENTRAL
007900       FD  RPTFILO
008000           RECORD CONTAINS 132 CHARACTERS.
008100       01  REG-REPORTE             PIC X(132).
008200                                                                        
008300*========================*
008400       WORKING-STORAGE SECTION.
008500*========================*
008600       01 WSV-VARIABLES.
008700           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
008800           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
008900           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
009010       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
009020                            PIC X(38).
009100       01 WSF-FSTATUS.
009200           05 FS-SUCARCHI         PIC  X(02)  VALUE '00'.
009300           05 FS-CLIARCHI         PIC  X(02)  VALUE '00'.
009400           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
009500           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
009600                                                                        
009700       01 WSC-COSTANTES.
009800           05 WSC-00              PIC  9(02)  VALUE 00.
009900           05 WSC-16              PIC  9(02)  VALUE 16.
010000           05 WSC-MAX-CLIENTES    PIC  9(05)  VALUE 05000.
010100                                                                        
010200       01 WSP-PARAMETROS.
010300           05 WSP-SUCURSAL-PARM   PIC  X(08)  VALUE SPACES.
010310           05 WSP-GERENTE-PARM    PIC  X(20)  VALUE SPACES.
010400                                                                        
010500       01 WSA-ACUMULADORES.
010600           05 WSA-CONT-CLIENTES   PIC  9(05) COMP VALUE ZEROS.
010650       77 WSA-CONT-CUENTAS        PIC  9(07) COMP VALUE ZEROS.
010800
010900       01 WSS-SWITCH.
011000           05 WS-SUC-HALLADA       PIC X(01) VALUE 'N'.
011100              88 SUC-HALLADA-SI              VALUE 'S'.
011150       77 WS-CLIENTE-DE-SUCURSAL PIC X(01) VALUE 'N'.
011160              88 CLIENTE-DE-SUCURSAL-SI        VALUE 'S'.
011310       01 WSS-SWITCH-R REDEFINES WSS-SWITCH
011320                         PIC X(01).
011400
011500*-----------------------------------------------------------
011600*  TABLA DE CLIENTES DE LA SUCURSAL, BUSQUEDA BINARIA POR
011700*  WS-CLI-NUMERO.
011800*-----------------------------------------------------------
011900       01 WS-TABLA-CLIENTES.
012000           05 WS-CLIENTE-ENTRY OCCURS 1 TO 5000 TIMES
012100                                DEPENDING ON WSA-CONT-CLIENTES
012200                                ASCENDING KEY IS WS-CLI-NUMERO
012300                                INDEXED BY IDX-CLIENTE.
012400               10 WS-CLI-NUMERO        PIC 9(05).
012500                                                                        
012600       01 WS-DATOS-SUCURSAL.
012700           05 WS-SUC-NOMBRE         PIC X(30) VALUE SPACES.
012800       01 WS-DATOS-SUCURSAL-R REDEFINES WS-DATOS-SUCURSAL
012900                               PIC X(30).
013000                                                                        
013100       77 WS-CONTADOR-EDIT         PIC Z(6)9.
013200                                                                        
013300*-----------------------------+
013400* VARIABLES DE FECHAS         +
013500*-----------------------------+
013600       COPY CPWTIME.
013700                                                                        
013800       01 WS-LINEAS-REPORTE.
013900           05 LIN-TITULO.
014000               10 FILLER           PIC X(20) VALUE SPACES.
014100               10 FILLER           PIC X(30) VALUE
014200                     'REPORTE PARA CASA CENTRAL'.
014300               10 FILLER           PIC X(82) VALUE SPACES.
014400           05 LIN-SUCURSAL.
014500               10 FILLER           PIC X(03) VALUE SPACES.
014600               10 LIN-SUC-ETIQ     PIC X(12) VALUE 'SUCURSAL ...'.
014700               10 LIN-SUC-CODIGO   PIC X(08).
014800               10 FILLER           PIC X(02) VALUE SPACES.
014900               10 LIN-SUC-NOMBRE   PIC X(30).
014910               10 FILLER           PIC X(02) VALUE SPACES.
014920               10 LIN-SUC-GERENTE  PIC X(20).
015000               10 FILLER           PIC X(55) VALUE SPACES.
015100           05 LIN-TOTAL.
015200               10 FILLER           PIC X(03) VALUE SPACES.
015300               10 LIN-TOT-ETIQ     PIC X(26).
015400               10 LIN-TOT-VALOR    PIC ZZZ,ZZ9.
015500               10 FILLER           PIC X(94) VALUE SPACES.
015600                                                                        
015700*===============================*
015800       PROCEDURE DIVISION.
015900*===============================*
016000           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
016100           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
016200           PERFORM 3000-IMPRIMIR-REPORTE THRU 3000-EXIT
016300           PERFORM 3900-CLOSE-FILES THRU 3900-EXIT
016400           STOP RUN.
016500*----------------------------------------------------------------*
016600*====================*
016700       1000-INICIO-PROGRAMA.
016800*====================*
016900*    SUCURSAL Y GERENTE A INFORMAR, TOMADOS DE TARJETA DE
016950*    PARAMETROS. CODIGO DE SUCURSAL EN FORMATO NN-NN-NN.
017000           MOVE SPACES TO WSP-SUCURSAL-PARM WSP-GERENTE-PARM
017050           ACCEPT WSP-SUCURSAL-PARM FROM SYSIN
017080           ACCEPT WSP-GERENTE-PARM  FROM SYSIN
017100
017200           OPEN INPUT SUCARCHI CLIARCHI ACCMSTI
017300                OUTPUT RPTFILO
017400                                                                        
017500           IF (FS-SUCARCHI = '00') AND (FS-CLIARCHI = '00') AND
017600              (FS-ACCMSTI = '00')  AND (FS-RPTFILO = '00')
017700              CONTINUE
017800           ELSE
017900              MOVE '1000-INICIO       ' TO WSV-RUTINA
018000              MOVE 'OPEN FILES        ' TO WSV-ACCION
018100              MOVE FS-SUCARCHI TO WSV-FSTATUS
018200              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
018300           END-IF.
018400       1000-EXIT.
018500           EXIT.
018600*----------------------------------------------------------------*
018700*=====================*
018800       2000-PROCESO-PROGRAMA.
018900*=====================*
019000           PERFORM 2100-BUSCAR-SUCURSAL THRU 2100-EXIT
019100           PERFORM 2500-CARGAR-CLIENTES THRU 2500-EXIT
019200           PERFORM 2700-CONTAR-CUENTAS THRU 2700-EXIT.
019300       2000-EXIT.
019400           EXIT.
019500*----------------------------------------------------------------*
019600*=====================*
019700       2100-BUSCAR-SUCURSAL.
019800*=====================*
019900           PERFORM 2110-LEER-SUCURSAL THRU 2110-EXIT
020000               UNTIL SUC-HALLADA-SI OR FS-SUCARCHI = '10'.
020100       2100-EXIT.
020200           EXIT.
020300*----------------------------------------------------------------*
020400*=====================*
020500       2110-LEER-SUCURSAL.
020600*=====================*
020700           READ SUCARCHI
020800           AT END
020900              CONTINUE
021000           NOT AT END
021100              IF SUC-CODIGO = WSP-SUCURSAL-PARM
021200                 SET SUC-HALLADA-SI TO TRUE
021300                 MOVE SUC-NOMBRE TO WS-SUC-NOMBRE
021400              END-IF
021500           END-READ
021600           IF FS-SUCARCHI NOT = '00' AND FS-SUCARCHI NOT = '10'
021700              MOVE '2110-LEER-SUCURSAL' TO WSV-RUTINA
021800              MOVE 'READ SUCARCHI     ' TO WSV-ACCION
021900              MOVE FS-SUCARCHI TO WSV-FSTATUS
022000              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
022100           END-IF.
022200       2110-EXIT.
022300           EXIT.
022400*----------------------------------------------------------------*
022500*=====================*
022600       2500-CARGAR-CLIENTES.
022700*=====================*
022800           MOVE WSC-MAX-CLIENTES TO WSA-CONT-CLIENTES
022900           PERFORM 2510-LEER-CLIENTE THRU 2510-EXIT
023000               VARYING IDX-CLIENTE FROM 1 BY 1
023100               UNTIL IDX-CLIENTE > WSC-MAX-CLIENTES
023200                  OR FS-CLIARCHI = '10'
023300           COMPUTE WSA-CONT-CLIENTES = IDX-CLIENTE - 1.
023400       2500-EXIT.
023500           EXIT.
023600*----------------------------------------------------------------*
023700*=====================*
023800       2510-LEER-CLIENTE.
023900*=====================*
024000           READ CLIARCHI
024100           AT END
024200              CONTINUE
024300           NOT AT END
024400              IF CLI-SUC-CODIGO = WSP-SUCURSAL-PARM
024500                 MOVE CLI-NUMERO TO WS-CLI-NUMERO (IDX-CLIENTE)
024600              ELSE
024700                 SET IDX-CLIENTE DOWN BY 1
024800              END-IF
024900           END-READ
025000           IF FS-CLIARCHI NOT = '00' AND FS-CLIARCHI NOT = '10'
025100              MOVE '2510-LEER-CLIENTE ' TO WSV-RUTINA
025200              MOVE 'READ CLIARCHI     ' TO WSV-ACCION
025300              MOVE FS-CLIARCHI TO WSV-FSTATUS
025400              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
025500           END-IF.
025600       2510-EXIT.
025700           EXIT.
025800*----------------------------------------------------------------*
025900*=====================*
026000       2700-CONTAR-CUENTAS.
026100*=====================*
026200           PERFORM 2710-LEER-CUENTA THRU 2710-EXIT
026300               UNTIL FS-ACCMSTI = '10'.
026400       2700-EXIT.
026500           EXIT.
026600*----------------------------------------------------------------*
026700*=====================*
026800       2710-LEER-CUENTA.
026900*=====================*
027000           READ ACCMSTI
027100           AT END
027200              CONTINUE
027300           NOT AT END
027400              MOVE 'N' TO WS-CLIENTE-DE-SUCURSAL
027500              SEARCH ALL WS-CLIENTE-ENTRY
027600                 AT END
027700                    CONTINUE
027800                 WHEN WS-CLI-NUMERO (IDX-CLIENTE) = ACT-CLIENTE-NUM
027900                    SET CLIENTE-DE-SUCURSAL-SI TO TRUE
028000              END-SEARCH
028100              IF CLIENTE-DE-SUCURSAL-SI
028200                 ADD 1 TO WSA-CONT-CUENTAS
028300              END-IF
028400           END-READ
028500           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
028600              MOVE '2710-LEER-CUENTA  ' TO WSV-RUTINA
028700              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
028800              MOVE FS-ACCMSTI TO WSV-FSTATUS
028900              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
029000           END-IF.
029100       2710-EXIT.
029200           EXIT.
029300*----------------------------------------------------------------*
029400*=====================*
029500       3000-IMPRIMIR-REPORTE.
029600*=====================*
029700           WRITE REG-REPORTE FROM LIN-TITULO
029800                                                                        
029900           MOVE WSP-SUCURSAL-PARM TO LIN-SUC-CODIGO
030000           MOVE WS-SUC-NOMBRE     TO LIN-SUC-NOMBRE
030050           MOVE WSP-GERENTE-PARM  TO LIN-SUC-GERENTE
030100           WRITE REG-REPORTE FROM LIN-SUCURSAL
030200                                                                        
030300           MOVE 'TOTAL DE CLIENTES       ' TO LIN-TOT-ETIQ
030400           MOVE WSA-CONT-CLIENTES TO LIN-TOT-VALOR
030500           WRITE REG-REPORTE FROM LIN-TOTAL
030600                                                                        
030700           MOVE 'TOTAL DE CUENTAS        ' TO LIN-TOT-ETIQ
030800           MOVE WSA-CONT-CUENTAS TO LIN-TOT-VALOR
030900           WRITE REG-REPORTE FROM LIN-TOTAL.
031000       3000-EXIT.
031100           EXIT.
031200*----------------------------------------------------------------*
031300*================*
031400       3900-CLOSE-FILES.
031500*================*
031600           CLOSE SUCARCHI CLIARCHI ACCMSTI RPTFILO
031700           MOVE WSC-00 TO RETURN-CODE.
031800       3900-EXIT.
031900           EXIT.
032000*----------------------------------------------------------------*
032100*==============*
032200       9000-ERROR-PGM.
032300*==============*
032400           DISPLAY '================================'
032500           DISPLAY '------ DETALLES DE ERROR -------'
032600           DISPLAY '------      ACTB40Q      -------'
032700           DISPLAY '================================'
032800           DISPLAY ' RUTINA          :' WSV-RUTINA
032900           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
033000           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
033100           DISPLAY '================================'
033200           MOVE WSC-16 TO RETURN-CODE
033300           STOP RUN.
033400       9000-EXIT.
033500           EXIT.
033600*----------------------------------------------------------------*
