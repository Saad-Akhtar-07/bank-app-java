000100************************************************************************
000200******* 122410 03/12/92 MHG  RESETEO ANUAL DE RETIROS - ALTA INICIAL  *
000300*OBJET******************************************************************
000400*OBJET*** AL CIERRE DE EJERCICIO, VUELVE A CERO EL CONTADOR DE        *
000500*OBJET*** RETIROS DE LAS CUENTAS DE AHORRO DE UNA SUCURSAL            *
000600*OBJET******************************************************************
000700                                                                        
000800       IDENTIFICATION DIVISION.
000900*========================*
001000       PROGRAM-ID.    ACTB30Q.
001100       AUTHOR.        M H GOMEZ.
001200       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001300       DATE-WRITTEN.  DIC 1992.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001600*----------------------------------------------------------------*
001700*  HISTORIAL DE CAMBIOS
001800*  --------------------
001900*  03/12/92  MHG  SOL.122410 - VERSION INICIAL, CORRIDA DE
002000*                 CIERRE DE EJERCICIO POR SUCURSAL.
002100*  14/12/95  MHG  SOL.126301 - LA SUCURSAL A PROCESAR SE TOMA
002200*                 DE WSP-SUCURSAL-PARM (PARAMETRO DE CORRIDA).
002300*  19/02/99  RAT  SOL.130205 - REVISION Y2K. SIN CAMBIO, EL
002400*                 MAESTRO NO GUARDA FECHA DE CIERRE.
002410*  09/05/03  DPF  SOL.140960 - FALTABA EL ACCEPT DE LA TARJETA DE
002420*                 PARAMETROS, LA CORRIDA NO SELECCIONABA NINGUNA
002430*                 SUCURSAL. SE AGREGA ACCEPT WSP-SUCURSAL-PARM.
002500*----------------------------------------------------------------*
002600                                                                        
002700       ENVIRONMENT DIVISION.
002800*======================*
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200                                                                        
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT  CLIARCHI  ASSIGN TO DDCLIARC
003600                   ORGANIZATION IS SEQUENTIAL
003700                   FILE STATUS IS FS-CLIARCHI.
003800                                                                        
003900           SELECT  ACCMSTI  ASSIGN TO DDACCTEI
004000                   ORGANIZATION IS SEQUENTIAL
004100                   FILE STATUS IS FS-ACCMSTI.
004200                                                                        
004300           SELECT  ACCMSTO  ASSIGN TO DDACCTEO
004400                   ORGANIZATION IS SEQUENTIAL
004500                   FILE STATUS IS FS-ACCMSTO.
004600                                                                        
004700           SELECT  RPTFILO  ASSIGN TO DDRPTFIL
004800                   ORGANIZATION IS LINE SEQUENTIAL
004900                   FILE STATUS IS FS-RPTFILO.
005000                                                                        
005100*=============*
005200       DATA DIVISION.
005300*=============*
005400*=============*
005500       FILE SECTION.
005600*=============*
005700*MAESTRO DE CLIENTES, ORDENADO POR CLI-NUMERO
005800       FD  CLIARCHI
005900*    LABEL RECORD IS OMITTED
006000*    RECORDING MODE IS F
006100           .
006200           COPY CPCUSTMR.
006300                                                                        
006400*MAESTRO DE CUENTAS DE ENTRADA
006500       FD  ACCMSTI
006600*    LABEL RECORD IS OMITTED
006700*    RECORDING MODE IS F
006800           .
006900           COPY CPACCMST.
007000                                                                        
007100*MAESTRO DE CUENTAS DE SALIDA, CON RETIROS RESETEADOS
007200       FD  ACCMSTO
007300*    LABEL RECORD IS OMITTED
007400*    RECORDING MODE IS F
007500           .
007600           COPY CPACCMST REPLACING LEADING ==ACT== BY ==SAL==.
007700                                                                        
007800*REPORTE DE FIN DE CORRIDA
007900       FD  RPTFILO
008000           RECORD CONTAINS 132 CHARACTERS.
008100       01  REG-REPORTE             PIC X(132).
008200                                                                        
008300*========================*
008400       WORKING-STORAGE SECTION.
008500*========================*
008600       01 WSV-VARIABLES.
008700           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
008800           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
008900           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
009010       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
009020                            PIC X(38).
009100       01 WSF-FSTATUS.
009200           05 FS-CLIARCHI         PIC  X(02)  VALUE '00'.
009300           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
009400           05 FS-ACCMSTO          PIC  X(02)  VALUE '00'.
009500           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
009510       01 WSF-FSTATUS-R REDEFINES WSF-FSTATUS
009520                          PIC X(08).
009700       01 WSC-COSTANTES.
009800           05 WSC-00              PIC  9(02)  VALUE 00.
009900           05 WSC-16              PIC  9(02)  VALUE 16.
010000           05 WSC-MAX-CLIENTES    PIC  9(05)  VALUE 05000.
010100                                                                        
010200       01 WSP-PARAMETROS.
010300           05 WSP-SUCURSAL-PARM   PIC  X(08)  VALUE SPACES.
010400                                                                        
010500       01 WSA-ACUMULADORES.
010600           05 WSA-CONT-CLIENTES   PIC  9(05) COMP VALUE ZEROS.
010700           05 WSA-CONT-LEIDAS     PIC  9(07) COMP VALUE ZEROS.
010810       77 WSA-CONT-RESETEADAS     PIC  9(07) COMP VALUE ZEROS.
011000       01 WSS-SWITCH.
011100           05 WS-FIN-ACCMSTI      PIC  9(01)  VALUE 0.
011200              88 FIN-ACCMSTI-OK              VALUE 1.
011310       77 WS-CLIENTE-DE-SUCURSAL   PIC X(01) VALUE 'N'.
011400              88 CLIENTE-DE-SUCURSAL-SI        VALUE 'S'.
011500
011600*-----------------------------------------------------------
011700*  TABLA DE CLIENTES DE LA SUCURSAL, BUSQUEDA BINARIA POR
011800*  WS-CLI-NUMERO.
011900*-----------------------------------------------------------
012000       01 WS-TABLA-CLIENTES.
012100           05 WS-CLIENTE-ENTRY OCCURS 1 TO 5000 TIMES
012200                                DEPENDING ON WSA-CONT-CLIENTES
012300                                ASCENDING KEY IS WS-CLI-NUMERO
012400                                INDEXED BY IDX-CLIENTE.
012500               10 WS-CLI-NUMERO        PIC 9(05).
012600                                                                        
012700*-----------------------------------------------------------
012800*  REGISTRO DE TRABAJO DE LA CUENTA EN PROCESO
012900*-----------------------------------------------------------
013000       01 WS-REGISTRO-CUENTA.
013100           05 WS-CTA-NUMERO         PIC 9(05).
013200           05 WS-CTA-TIPO           PIC X(01).
013300           05 WS-CTA-SUC-CODIGO     PIC X(08).
013400           05 WS-CTA-CLIENTE-NUM    PIC 9(05).
013500           05 WS-CTA-SALDO          PIC S9(09)V99.
013600           05 WS-CTA-ESTADO         PIC X(01).
013700           05 WS-CTA-LIM-SOBREGIRO  PIC 9(07)V99.
013800           05 WS-CTA-TASA-INTERES   PIC V9(05).
013900           05 WS-CTA-CANT-RETIROS   PIC 9(02).
013910           05 FILLER                PIC X(03).
014100       01 WS-REGISTRO-CUENTA-R REDEFINES WS-REGISTRO-CUENTA
014200                                PIC X(50).
014300                                                                        
014400       77 WS-CONTADOR-EDIT         PIC Z(6)9.
014500                                                                        
014600*-----------------------------+
014700* VARIABLES DE FECHAS         +
014800*-----------------------------+
014900       COPY CPWTIME.
015000                                                                        
015100       01 WS-LINEAS-REPORTE.
015200           05 LIN-TOTAL.
015300               10 FILLER           PIC X(03) VALUE SPACES.
015400               10 LIN-TOT-ETIQ     PIC X(38).
015500               10 LIN-TOT-VALOR    PIC ZZZ,ZZ9.
015600               10 FILLER           PIC X(86) VALUE SPACES.
015700                                                                        
015800*===============================*
015900       PROCEDURE DIVISION.
016000*===============================*
016100           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
016200           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
016300               UNTIL FIN-ACCMSTI-OK
016400           PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
016500           STOP RUN.
016600*----------------------------------------------------------------*
016700*====================*
016800       1000-INICIO-PROGRAMA.
016900*====================*
017000*    SUCURSAL A PROCESAR, TOMADA DE TARJETA DE PARAMETROS.
017100*    FORMATO DEL CODIGO DE SUCURSAL: NN-NN-NN.
017200           MOVE SPACES TO WSP-SUCURSAL-PARM
017210           ACCEPT WSP-SUCURSAL-PARM FROM SYSIN
017300
017400           OPEN INPUT  CLIARCHI ACCMSTI
017500                OUTPUT ACCMSTO RPTFILO
017600                                                                        
017700           IF (FS-CLIARCHI = '00') AND (FS-ACCMSTI = '00') AND
017800              (FS-ACCMSTO = '00')  AND (FS-RPTFILO = '00')
017900              PERFORM 1500-CARGAR-CLIENTES THRU 1500-EXIT
018000              PERFORM 1600-LEER-CUENTA THRU 1600-EXIT
018100           ELSE
018200              MOVE '1000-INICIO       ' TO WSV-RUTINA
018300              MOVE 'OPEN FILES        ' TO WSV-ACCION
018400              MOVE FS-ACCMSTI TO WSV-FSTATUS
018500              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
018600           END-IF.
018700       1000-EXIT.
018800           EXIT.
018900*----------------------------------------------------------------*
019000*=====================*
019100       1500-CARGAR-CLIENTES.
019200*=====================*
019300           MOVE WSC-MAX-CLIENTES TO WSA-CONT-CLIENTES
019400           PERFORM 1510-LEER-CLIENTE THRU 1510-EXIT
019500               VARYING IDX-CLIENTE FROM 1 BY 1
019600               UNTIL IDX-CLIENTE > WSC-MAX-CLIENTES
019700                  OR FS-CLIARCHI = '10'
019800           COMPUTE WSA-CONT-CLIENTES = IDX-CLIENTE - 1.
019900       1500-EXIT.
020000           EXIT.
020100*----------------------------------------------------------------*
020200*=====================*
020300       1510-LEER-CLIENTE.
020400*=====================*
020500           READ CLIARCHI
020600           AT END
020700              CONTINUE
020800           NOT AT END
020900              IF CLI-SUC-CODIGO = WSP-SUCURSAL-PARM
021000                 MOVE CLI-NUMERO TO WS-CLI-NUMERO (IDX-CLIENTE)
021100              ELSE
021200                 SET IDX-CLIENTE DOWN BY 1
021300              END-IF
021400           END-READ
021500           IF FS-CLIARCHI NOT = '00' AND FS-CLIARCHI NOT = '10'
021600              MOVE '1510-LEER-CLIENTE ' TO WSV-RUTINA
021700              MOVE 'READ CLIARCHI     ' TO WSV-ACCION
021800              MOVE FS-CLIARCHI TO WSV-FSTATUS
021900              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
022000           END-IF.
022100       1510-EXIT.
022200           EXIT.
022300*----------------------------------------------------------------*
022400*=================*
022500       1600-LEER-CUENTA.
022600*=================*
022700           READ ACCMSTI INTO WS-REGISTRO-CUENTA
022800           AT END
022900              SET FIN-ACCMSTI-OK TO TRUE
023000           NOT AT END
023100              ADD 1 TO WSA-CONT-LEIDAS
023200           END-READ.
023300           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
023400              MOVE '1600-LEER-CUENTA  ' TO WSV-RUTINA
023500              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
023600              MOVE FS-ACCMSTI TO WSV-FSTATUS
023700              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
023800           END-IF.
023900       1600-EXIT.
024000           EXIT.
024100*----------------------------------------------------------------*
024200*=====================*
024300       2000-PROCESO-PROGRAMA.
024400*=====================*
024500           MOVE 'N' TO WS-CLIENTE-DE-SUCURSAL
024600           SEARCH ALL WS-CLIENTE-ENTRY
024700              AT END
024800                 CONTINUE
024900              WHEN WS-CLI-NUMERO (IDX-CLIENTE) = WS-CTA-CLIENTE-NUM
025000                 SET CLIENTE-DE-SUCURSAL-SI TO TRUE
025100           END-SEARCH
025200                                                                        
025300           IF CLIENTE-DE-SUCURSAL-SI AND WS-CTA-TIPO = 'S'
025400              PERFORM 2100-RESETEAR-CUENTA THRU 2100-EXIT
025500           END-IF
025600                                                                        
025700           PERFORM 2900-GRABAR-CUENTA THRU 2900-EXIT
025800           PERFORM 1600-LEER-CUENTA THRU 1600-EXIT.
025900       2000-EXIT.
026000           EXIT.
026100*----------------------------------------------------------------*
026200*=====================*
026300       2100-RESETEAR-CUENTA.
026400*=====================*
026500           MOVE ZEROS TO WS-CTA-CANT-RETIROS
026600           ADD 1 TO WSA-CONT-RESETEADAS.
026700       2100-EXIT.
026800           EXIT.
026900*----------------------------------------------------------------*
027000*===================*
027100       2900-GRABAR-CUENTA.
027200*===================*
027300           WRITE SAL-REGISTRO-CUENTA FROM WS-REGISTRO-CUENTA
027400           IF FS-ACCMSTO NOT = '00'
027500              MOVE '2900-GRABAR-CUENTA' TO WSV-RUTINA
027600              MOVE 'WRITE ACCMSTO     ' TO WSV-ACCION
027700              MOVE FS-ACCMSTO TO WSV-FSTATUS
027800              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
027900           END-IF.
028000       2900-EXIT.
028100           EXIT.
028200*----------------------------------------------------------------*
028300*=================*
028400       3000-FIN-PROGRAMA.
028500*=================*
028600           MOVE 'CLIENTES DE LA SUCURSAL        ' TO LIN-TOT-ETIQ
028700           MOVE WSA-CONT-CLIENTES TO LIN-TOT-VALOR
028800           WRITE REG-REPORTE FROM LIN-TOTAL
028900                                                                        
029000           MOVE 'CUENTAS DE AHORRO RESETEADAS   ' TO LIN-TOT-ETIQ
029100           MOVE WSA-CONT-RESETEADAS TO LIN-TOT-VALOR
029200           WRITE REG-REPORTE FROM LIN-TOTAL
029300                                                                        
029400           CLOSE CLIARCHI ACCMSTI ACCMSTO RPTFILO
029500           MOVE WSC-00 TO RETURN-CODE.
029600       3000-EXIT.
029700           EXIT.
029800*----------------------------------------------------------------*
029900*==============*
030000       9000-ERROR-PGM.
030100*==============*
030200           DISPLAY '================================'
030300           DISPLAY '------ DETALLES DE ERROR -------'
030400           DISPLAY '------      ACTB30Q      -------'
030500           DISPLAY '================================'
030600           DISPLAY ' RUTINA          :' WSV-RUTINA
030700           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
030800           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
030900           DISPLAY '================================'
031000           MOVE WSC-16 TO RETURN-CODE
031100           STOP RUN.
031200       9000-EXIT.
031300           EXIT.
031400*----------------------------------------------------------------*
