000100*==========================================================*
000200*  CPWTIME                                                 *
000300*  AREA DE FECHA DE PROCESO, RECIBIDA POR PARAMETRO        *
000400*------------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL.
000800*  05/03/90  RAT  SOL. 100690 - SE AGREGA REDEFINES NUMERICO
000900*                 PARA COMPARAR FECHAS SIN DESARMAR CAMPOS.
001000*==========================================================*
001100       01  WS-FECHA-PROCESO.
001200           05  WS-FEC-ANIO             PIC 9(04).
001300           05  WS-FEC-MES              PIC 9(02).
001400           05  WS-FEC-DIA              PIC 9(02).
001500       01  WS-FECHA-PROCESO-R  REDEFINES WS-FECHA-PROCESO
001600                                   PIC 9(08).
