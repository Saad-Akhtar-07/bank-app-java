000100************************************************************************
000200******* 118823 14/03/90 RAT  MOTOR DE TRANSACCIONES - ALTA INICIAL    *
000300******* 119940 22/09/91 MHG  SOL.119940 AGREGA RETIRO CTA AHORRO      *
000400*OBJET******************************************************************
000500*OBJET*** PROCESA DEPOSITOS, RETIROS Y ADMINISTRACION DE CUENTAS      *
000600*OBJET*** CONTRA EL MAESTRO DE CUENTAS, Y AUDITA CADA MOVIMIENTO      *
000700*OBJET******************************************************************
000800                                                                        
000900       IDENTIFICATION DIVISION.
001000*========================*
001100       PROGRAM-ID.    ACTB10Q.
001200       AUTHOR.        R A TOLOSA.
001300       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001400       DATE-WRITTEN.  MAR 1990.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001700*----------------------------------------------------------------*
001800*  HISTORIAL DE CAMBIOS
001900*  --------------------
002000*  14/03/90  RAT  SOL.118823 - VERSION INICIAL. DEPOSITO Y
002100*                 RETIRO DE CUENTA CORRIENTE UNICAMENTE.
002200*  02/06/90  RAT  SOL.118991 - SE AGREGA ADMINISTRACION DE
002300*                 CUENTA (SUSPENDER/REACTIVAR/CERRAR).
002400*  22/09/91  MHG  SOL.119940 - SE AGREGA RETIRO DE CUENTA DE
002500*                 AHORRO CON TOPE ANUAL DE 4 RETIROS.
002600*  30/11/94  MHG  SOL.124110 - EL CIERRE DE UNA CUENTA SUSPEN-
002700*                 DIDA POR TELLER QUEDA RECHAZADO.
002800*  19/02/99  RAT  SOL.130205 - REVISION Y2K. WS-FECHA-PROCESO
002900*                 YA VIENE DE 4 DIGITOS DE ANIO, SIN CAMBIOS.
003000*  11/08/03  LFG  SOL.141207 - SE AGREGA EL RESUMEN DE RECHAZOS
003100*                 AL REPORTE DE FIN DE CORRIDA.
003200*----------------------------------------------------------------*
003300                                                                        
003400       ENVIRONMENT DIVISION.
003500*======================*
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS CLASE-TRN-VALIDA IS 'D' 'W' 'S' 'U' 'C'.
004000                                                                        
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT  ACCMSTI  ASSIGN TO DDACCTEI
004400                   ORGANIZATION IS SEQUENTIAL
004500                   FILE STATUS IS FS-ACCMSTI.
004600                                                                        
004700           SELECT  ACCMSTO  ASSIGN TO DDACCTEO
004800                   ORGANIZATION IS SEQUENTIAL
004900                   FILE STATUS IS FS-ACCMSTO.
005000                                                                        
005100           SELECT  TRNREQI  ASSIGN TO DDTRNREQ
005200                   ORGANIZATION IS SEQUENTIAL
005300                   FILE STATUS IS FS-TRNREQI.
005400                                                                        
005500           SELECT  AUDLOGO  ASSIGN TO DDAUDLOG
005600                   ORGANIZATION IS SEQUENTIAL
005700                   FILE STATUS IS FS-AUDLOGO.
005800                                                                        
005900           SELECT  RPTFILO  ASSIGN TO DDRPTFIL
006000                   ORGANIZATION IS LINE SEQUENTIAL
006100                   FILE STATUS IS FS-RPTFILO.
006200                                                                        
006300*=============*
006400       DATA DIVISION.
006500*=============*
006600*=============*
006700       FILE SECTION.
006800*=============*
006900*MAESTRO DE CUENTAS DE ENTRADA, ORDENADO POR ACT-NUMERO
007000       FD  ACCMSTI
007100*    LABEL RECORD IS OMITTED
007200*    BLOCK CONTAINS 0 RECORDS
007300*    RECORDING MODE IS F
007400           .
007500           COPY CPACCMST.
007600                                                                        
007700*MAESTRO DE CUENTAS DE SALIDA, REGRABADO COMPLETO AL FINALIZAR
007800       FD  ACCMSTO
007900*    LABEL RECORD IS OMITTED
008000*    BLOCK CONTAINS 0 RECORDS
008100*    RECORDING MODE IS F
008200           .
008300           COPY CPACCMST REPLACING LEADING ==ACT== BY ==SAL==.
008400                                                                        
008500*ARCHIVO DE TRANSACCIONES A PROCESAR, EN ORDEN DE LLEGADA
008600       FD  TRNREQI
008700*    LABEL RECORD IS OMITTED
008800*    BLOCK CONTAINS 0 RECORDS
008900*    RECORDING MODE IS F
009000           .
009100           COPY CPTRNREQ.
009200                                                                        
009300*LOG DE AUDITORIA, SE EXTIENDE AL FINAL DEL EXISTENTE
009400       FD  AUDLOGO
009500*    LABEL RECORD IS OMITTED
009600*    BLOCK CONTAINS 0 RECORDS
009700*    RECORDING MODE IS F
009800           .
009900           COPY CPAUDLOG.
010000                                                                        
010100*REPORTE DE FIN DE CORRIDA
010200       FD  RPTFILO
010300           RECORD CONTAINS 132 CHARACTERS.
010400       01  REG-REPORTE             PIC X(132).
010500                                                                        
010600*========================*
010700       WORKING-STORAGE SECTION.
010800*========================*
010900       01 WSV-VARIABLES.
011000           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
011100           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
011200           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
011310       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
011320                            PIC X(38).
011400       01 WSF-FSTATUS.
011500           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
011600           05 FS-ACCMSTO          PIC  X(02)  VALUE '00'.
011700           05 FS-TRNREQI          PIC  X(02)  VALUE '00'.
011800           05 FS-AUDLOGO          PIC  X(02)  VALUE '00'.
011900           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
012000                                                                        
012100       01 WSC-COSTANTES.
012200           05 WSC-00              PIC  9(02)  VALUE 00.
012300           05 WSC-10              PIC  9(02)  VALUE 10.
012400           05 WSC-16              PIC  9(02)  VALUE 16.
012500           05 WSC-TOPE-RETIROS    PIC  9(02)  VALUE 04.
012600           05 WSC-MAX-CUENTAS     PIC  9(05)  VALUE 05000.
012700                                                                        
012800       01 WSA-ACUMULADORES.
012900           05 WSA-CONT-CUENTAS    PIC  9(05) COMP VALUE ZEROS.
013000           05 WSA-CONT-TRN-LEIDAS PIC  9(07) COMP VALUE ZEROS.
013100           05 WSA-CONT-ACEPTADAS  PIC  9(07) COMP VALUE ZEROS.
013200           05 WSA-CONT-RECHAZADAS PIC  9(07) COMP VALUE ZEROS.
013300                                                                        
013400       01 WSS-SWITCH.
013500           05 WS-FIN-TRNREQI      PIC  9(01)  VALUE 0.
013600              88 FIN-TRNREQI-OK              VALUE 1.
013700           05 WS-TRN-RECHAZADA    PIC  X(01)  VALUE 'N'.
013800              88 TRN-RECHAZADA-SI            VALUE 'S'.
013900           05 WS-CUENTA-HALLADA   PIC  X(01)  VALUE 'N'.
014000              88 CUENTA-HALLADA-SI           VALUE 'S'.
014100                                                                        
014200       77 WSM-MOTIVO-RECHAZO      PIC  X(40)  VALUE SPACES.
014300                                                                        
014400*-----------------------------------------------------------
014500*  TABLA DE CUENTAS EN MEMORIA, CARGADA DESDE ACCMSTI Y
014600*  ACCEDIDA POR BUSQUEDA BINARIA SOBRE WS-CTA-NUMERO.
014700*-----------------------------------------------------------
014800       01 WS-TABLA-CUENTAS.
014900           05 WS-CUENTA-ENTRY  OCCURS 1 TO 5000 TIMES
015000                                DEPENDING ON WSA-CONT-CUENTAS
015100                                ASCENDING KEY IS WS-CTA-NUMERO
015200                                INDEXED BY IDX-CUENTA.
015300               10 WS-CTA-NUMERO         PIC 9(05).
015400               10 WS-CTA-TIPO           PIC X(01).
015500               10 WS-CTA-SUC-CODIGO     PIC X(08).
015600               10 WS-CTA-CLIENTE-NUM    PIC 9(05).
015700               10 WS-CTA-SALDO          PIC S9(09)V99.
015800               10 WS-CTA-ESTADO         PIC X(01).
015900               10 WS-CTA-LIM-SOBREGIRO  PIC 9(07)V99.
016000               10 WS-CTA-TASA-INTERES   PIC V9(05).
016100               10 WS-CTA-CANT-RETIROS   PIC 9(02).
016110               10 FILLER                PIC X(03).
016200
016300*-----------------------------------------------------------
016400*  VISTA ALTERNATIVA DEL SALDO DISPONIBLE, PARA MENSAJES
016500*-----------------------------------------------------------
016600       01 WS-SALDO-DISPONIBLE     PIC S9(09)V99 VALUE ZEROS.
016700       01 WS-SALDO-DISPONIBLE-R REDEFINES WS-SALDO-DISPONIBLE
016800                                  PIC S9(11).
016900                                                                        
017000*-----------------------------------------------------------
017100*  LINEA DE RECHAZO, CON VISTA PLANA PARA ESCRIBIR AL REPORTE
017200*-----------------------------------------------------------
017300       01 WS-LINEA-RECHAZO.
017400           05 WS-RCZ-CUENTA        PIC 9(05).
017500           05 WS-RCZ-MOTIVO        PIC X(40).
017600       01 WS-LINEA-RECHAZO-R REDEFINES WS-LINEA-RECHAZO
017700                              PIC X(45).
017800                                                                        
017900       77 WS-IMPORTE-EDIT          PIC Z(8)9.99.
018000       77 WS-IMPORTE-EDIT2         PIC Z(8)9.99.
018100       77 WS-CONTADOR-EDIT         PIC Z(6)9.
018200                                                                        
018300*-----------------------------+
018400* VARIABLES DE FECHAS         +
018500*-----------------------------+
018600       COPY CPWTIME.
018700                                                                        
018800       01 WS-LINEAS-REPORTE.
018900           05 LIN-TITULO-1.
019000               10 FILLER           PIC X(40) VALUE SPACES.
019100               10 FILLER           PIC X(40)
019200                      VALUE 'MOTOR DE TRANSACCIONES - RESUMEN CORRIDA'.
019300               10 FILLER           PIC X(52) VALUE SPACES.
019400           05 LIN-RECHAZO.
019500               10 FILLER           PIC X(04) VALUE SPACES.
019600               10 LIN-RCZ-CUENTA   PIC 9(05).
019700               10 FILLER           PIC X(03) VALUE SPACES.
019800               10 LIN-RCZ-MOTIVO   PIC X(40).
019900               10 FILLER           PIC X(80) VALUE SPACES.
020000           05 LIN-TOTAL.
020100               10 FILLER           PIC X(04) VALUE SPACES.
020200               10 LIN-TOT-ETIQ     PIC X(30).
020300               10 LIN-TOT-VALOR    PIC ZZ,ZZZ,ZZ9.
020400               10 FILLER           PIC X(91) VALUE SPACES.
020500                                                                        
020600*=================*
020700       LINKAGE SECTION.
020800*=================*
020900*     COPY COMWLUPS.
021000*===============================*
021100       PROCEDURE DIVISION.
021200*===============================*
021300           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
021400           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
021500               UNTIL FIN-TRNREQI-OK
021600           PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
021700           STOP RUN.
021800*----------------------------------------------------------------*
021900*====================*
022000       1000-INICIO-PROGRAMA.
022100*====================*
022200           PERFORM 1100-OPEN-FILES THRU 1100-EXIT
022300           PERFORM 1200-CARGAR-CUENTAS THRU 1200-EXIT
022400           PERFORM 1300-LEER-TRANSACCION THRU 1300-EXIT.
022500       1000-EXIT.
022600           EXIT.
022700*----------------------------------------------------------------*
022800*===============*
022900       1100-OPEN-FILES.
023000*===============*
023100           OPEN INPUT  ACCMSTI TRNREQI
023200                EXTEND AUDLOGO
023300                OUTPUT RPTFILO
023400                                                                        
023500           IF FS-AUDLOGO = '05'
023600              CLOSE AUDLOGO
023700              OPEN OUTPUT AUDLOGO
023800           END-IF
023900                                                                        
024000           IF (FS-ACCMSTI = '00') AND
024100              (FS-TRNREQI = '00') AND
024200              (FS-AUDLOGO = '00' OR '05') AND
024300              (FS-RPTFILO = '00')
024400              CONTINUE
024500           ELSE
024600              MOVE '1100-OPEN-FILES   ' TO WSV-RUTINA
024700              MOVE 'OPEN FILES        ' TO WSV-ACCION
024800              MOVE FS-ACCMSTI TO WSV-FSTATUS
024900              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
025000           END-IF.
025100       1100-EXIT.
025200           EXIT.
025300*----------------------------------------------------------------*
025400*=====================*
025500       1200-CARGAR-CUENTAS.
025600*=====================*
025700           MOVE WSC-MAX-CUENTAS TO WSA-CONT-CUENTAS
025800           PERFORM 1210-LEER-CUENTA THRU 1210-EXIT
025900               VARYING IDX-CUENTA FROM 1 BY 1
026000               UNTIL IDX-CUENTA > WSC-MAX-CUENTAS
026100                  OR FS-ACCMSTI = '10'
026200           COMPUTE WSA-CONT-CUENTAS = IDX-CUENTA - 1.
026300       1200-EXIT.
026400           EXIT.
026500*----------------------------------------------------------------*
026600*===================*
026700       1210-LEER-CUENTA.
026800*===================*
026900           READ ACCMSTI INTO WS-CUENTA-ENTRY (IDX-CUENTA)
027000           AT END
027100              CONTINUE
027200           NOT AT END
027300              CONTINUE
027400           END-READ
027500           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
027600              MOVE '1210-LEER-CUENTA  ' TO WSV-RUTINA
027700              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
027800              MOVE FS-ACCMSTI TO WSV-FSTATUS
027900              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
028000           END-IF.
028100       1210-EXIT.
028200           EXIT.
028300*----------------------------------------------------------------*
028400*=====================*
028500       1300-LEER-TRANSACCION.
028600*=====================*
028700           READ TRNREQI
028800           AT END
028900              SET FIN-TRNREQI-OK TO TRUE
029000           NOT AT END
029100              ADD 1 TO WSA-CONT-TRN-LEIDAS
029200           END-READ.
029300           IF FS-TRNREQI NOT = '00' AND FS-TRNREQI NOT = '10'
029400              MOVE '1300-LEER-TRANSAC ' TO WSV-RUTINA
029500              MOVE 'READ TRNREQI      ' TO WSV-ACCION
029600              MOVE FS-TRNREQI TO WSV-FSTATUS
029700              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
029800           END-IF.
029900       1300-EXIT.
030000           EXIT.
030100*----------------------------------------------------------------*
030200*=====================*
030300       2000-PROCESO-PROGRAMA.
030400*=====================*
030500           PERFORM 2100-PROCESAR-TRANSACCION THRU 2100-EXIT.
030600       2000-EXIT.
030700           EXIT.
030800*----------------------------------------------------------------*
030900*=========================*
031000       2100-PROCESAR-TRANSACCION.
031100*=========================*
031200           MOVE 'N' TO WS-TRN-RECHAZADA
031300           MOVE 'N' TO WS-CUENTA-HALLADA
031400           MOVE SPACES TO WSM-MOTIVO-RECHAZO
031500                                                                        
031600           IF TRN-CODIGO NOT OF CLASS CLASE-TRN-VALIDA
031700              SET TRN-RECHAZADA-SI TO TRUE
031800              MOVE 'CODIGO DE TRANSACCION INVALIDO' TO
031900                   WSM-MOTIVO-RECHAZO
032000              GO TO 2190-FIN-TRANSACCION
032100           END-IF
032200                                                                        
032300           SEARCH ALL WS-CUENTA-ENTRY
032400              AT END
032500                 SET TRN-RECHAZADA-SI TO TRUE
032600                 MOVE 'CUENTA NO ENCONTRADA' TO WSM-MOTIVO-RECHAZO
032700              WHEN WS-CTA-NUMERO (IDX-CUENTA) = TRN-CUENTA-NUM
032800                 SET CUENTA-HALLADA-SI TO TRUE
032900           END-SEARCH
033000                                                                        
033100           IF NOT CUENTA-HALLADA-SI
033200              GO TO 2190-FIN-TRANSACCION
033300           END-IF
033400                                                                        
033500           EVALUATE TRUE
033600              WHEN TRN-COD-DEPOSITO
033700                 PERFORM 2200-APLICAR-DEPOSITO THRU 2200-EXIT
033800              WHEN TRN-COD-RETIRO
033900                 PERFORM 2300-APLICAR-RETIRO THRU 2300-EXIT
034000              WHEN TRN-COD-SUSPENDER OR TRN-COD-REACTIVAR
034100                                     OR TRN-COD-CERRAR
034200                 PERFORM 2500-ADMINISTRAR-CUENTA THRU 2500-EXIT
034300           END-EVALUATE.
034400                                                                        
034500       2190-FIN-TRANSACCION.
034600           IF TRN-RECHAZADA-SI
034700              PERFORM 2950-ESCRIBIR-RECHAZO THRU 2950-EXIT
034800           END-IF
034900           PERFORM 1300-LEER-TRANSACCION THRU 1300-EXIT.
035000       2100-EXIT.
035100           EXIT.
035200*----------------------------------------------------------------*
035300*===================*
035400       2110-VALIDAR-COMUN.
035500*===================*
035600           IF TRN-IMPORTE NOT > ZEROS
035700              SET TRN-RECHAZADA-SI TO TRUE
035800              MOVE 'EL IMPORTE DEBE SER MAYOR A CERO' TO
035900                   WSM-MOTIVO-RECHAZO
036000              GO TO 2110-EXIT
036100           END-IF
036200           IF WS-CTA-ESTADO (IDX-CUENTA) = 'U'
036300              SET TRN-RECHAZADA-SI TO TRUE
036400              MOVE 'CUENTA SUSPENDIDA' TO WSM-MOTIVO-RECHAZO
036500              GO TO 2110-EXIT
036600           END-IF
036700           IF WS-CTA-ESTADO (IDX-CUENTA) = 'X'
036800              SET TRN-RECHAZADA-SI TO TRUE
036900              MOVE 'CUENTA CERRADA' TO WSM-MOTIVO-RECHAZO
037000           END-IF.
037100       2110-EXIT.
037200           EXIT.
037300*----------------------------------------------------------------*
037400*===================*
037500       2200-APLICAR-DEPOSITO.
037600*===================*
037700           PERFORM 2110-VALIDAR-COMUN THRU 2110-EXIT
037800           IF TRN-RECHAZADA-SI
037900              GO TO 2200-EXIT
038000           END-IF
038100                                                                        
038200           ADD TRN-IMPORTE TO WS-CTA-SALDO (IDX-CUENTA)
038300           PERFORM 2900-GRABAR-AUDITORIA THRU 2900-EXIT
038400           ADD 1 TO WSA-CONT-ACEPTADAS.
038500       2200-EXIT.
038600           EXIT.
038700*----------------------------------------------------------------*
038800*===================*
038900       2300-APLICAR-RETIRO.
039000*===================*
039100           PERFORM 2110-VALIDAR-COMUN THRU 2110-EXIT
039200           IF TRN-RECHAZADA-SI
039300              GO TO 2300-EXIT
039400           END-IF
039500                                                                        
039600           EVALUATE WS-CTA-TIPO (IDX-CUENTA)
039700              WHEN 'C'
039800                 PERFORM 2310-RETIRO-CORRIENTE THRU 2310-EXIT
039900              WHEN 'S'
040000                 PERFORM 2320-RETIRO-AHORRO THRU 2320-EXIT
040100           END-EVALUATE.
040200       2300-EXIT.
040300           EXIT.
040400*----------------------------------------------------------------*
040500*=====================*
040600       2310-RETIRO-CORRIENTE.
040700*=====================*
040800           COMPUTE WS-SALDO-DISPONIBLE =
040900                   WS-CTA-SALDO (IDX-CUENTA)
041000                   + WS-CTA-LIM-SOBREGIRO (IDX-CUENTA)
041100                                                                        
041200           IF TRN-IMPORTE > WS-SALDO-DISPONIBLE
041300              SET TRN-RECHAZADA-SI TO TRUE
041400              MOVE WS-SALDO-DISPONIBLE TO WS-IMPORTE-EDIT
041500              MOVE WS-CTA-LIM-SOBREGIRO (IDX-CUENTA) TO
041600                   WS-IMPORTE-EDIT2
041700              STRING 'FONDOS INSUFICIENTES - DISPONIBLE '
041800                     WS-IMPORTE-EDIT
041900                     ' SOBREGIRO ' WS-IMPORTE-EDIT2
042000                     DELIMITED BY SIZE
042100                     INTO WSM-MOTIVO-RECHAZO
042200              GO TO 2310-EXIT
042300           END-IF
042400                                                                        
042500           SUBTRACT TRN-IMPORTE FROM WS-CTA-SALDO (IDX-CUENTA)
042600           PERFORM 2910-GRABAR-AUDITORIA-NEG THRU 2910-EXIT
042700           ADD 1 TO WSA-CONT-ACEPTADAS
042800                                                                        
042900           IF WS-CTA-SALDO (IDX-CUENTA) < ZEROS
043000              COMPUTE WS-SALDO-DISPONIBLE =
043100                      ZEROS - WS-CTA-SALDO (IDX-CUENTA)
043200              MOVE WS-SALDO-DISPONIBLE TO WS-IMPORTE-EDIT
043300              DISPLAY 'AVISO CUENTA EN DESCUBIERTO POR '
043400                      WS-IMPORTE-EDIT
043500           END-IF.
043600       2310-EXIT.
043700           EXIT.
043800*----------------------------------------------------------------*
043900*==================*
044000       2320-RETIRO-AHORRO.
044100*==================*
044200           IF WS-CTA-CANT-RETIROS (IDX-CUENTA) >= WSC-TOPE-RETIROS
044300              SET TRN-RECHAZADA-SI TO TRUE
044400              MOVE 'SE ALCANZO EL TOPE DE RETIROS DEL ANIO' TO
044500                   WSM-MOTIVO-RECHAZO
044600              GO TO 2320-EXIT
044700           END-IF
044800                                                                        
044900           IF TRN-IMPORTE > WS-CTA-SALDO (IDX-CUENTA)
045000              SET TRN-RECHAZADA-SI TO TRUE
045100              MOVE 'FONDOS INSUFICIENTES' TO WSM-MOTIVO-RECHAZO
045200              GO TO 2320-EXIT
045300           END-IF
045400                                                                        
045500           SUBTRACT TRN-IMPORTE FROM WS-CTA-SALDO (IDX-CUENTA)
045600           ADD 1 TO WS-CTA-CANT-RETIROS (IDX-CUENTA)
045700           PERFORM 2910-GRABAR-AUDITORIA-NEG THRU 2910-EXIT
045800           ADD 1 TO WSA-CONT-ACEPTADAS
045900           COMPUTE WSC-00 = WSC-TOPE-RETIROS
046000                   - WS-CTA-CANT-RETIROS (IDX-CUENTA)
046100           DISPLAY 'RETIROS RESTANTES EN EL ANIO: ' WSC-00.
046200       2320-EXIT.
046300           EXIT.
046400*----------------------------------------------------------------*
046500*=====================*
046600       2500-ADMINISTRAR-CUENTA.
046700*=====================*
046800           EVALUATE TRUE
046900              WHEN TRN-COD-SUSPENDER
047000                 PERFORM 2510-SUSPENDER THRU 2510-EXIT
047100              WHEN TRN-COD-REACTIVAR
047200                 PERFORM 2520-REACTIVAR THRU 2520-EXIT
047300              WHEN TRN-COD-CERRAR
047400                 PERFORM 2530-CERRAR THRU 2530-EXIT
047500           END-EVALUATE.
047600       2500-EXIT.
047700           EXIT.
047800*----------------------------------------------------------------*
047900*================*
048000       2510-SUSPENDER.
048100*================*
048200           IF WS-CTA-ESTADO (IDX-CUENTA) = 'U'
048300              DISPLAY 'CUENTA ' TRN-CUENTA-NUM
048400                      ' YA SE ENCUENTRA SUSPENDIDA'
048500           ELSE
048600              MOVE 'U' TO WS-CTA-ESTADO (IDX-CUENTA)
048700           END-IF.
048800       2510-EXIT.
048900           EXIT.
049000*----------------------------------------------------------------*
049100*================*
049200       2520-REACTIVAR.
049300*================*
049400           IF WS-CTA-ESTADO (IDX-CUENTA) NOT = 'U'
049500              DISPLAY 'CUENTA ' TRN-CUENTA-NUM ' NO ESTA SUSPENDIDA'
049600           ELSE
049700              MOVE 'A' TO WS-CTA-ESTADO (IDX-CUENTA)
049800           END-IF.
049900       2520-EXIT.
050000           EXIT.
050100*----------------------------------------------------------------*
050200*================*
050300       2530-CERRAR.
050400*================*
050500           IF WS-CTA-ESTADO (IDX-CUENTA) = 'U'
050600              SET TRN-RECHAZADA-SI TO TRUE
050700              MOVE 'CIERRE POR TELLER RECHAZADO, CUENTA SUSPENDIDA'
050800                   TO WSM-MOTIVO-RECHAZO
050900           ELSE
051000              MOVE 'X' TO WS-CTA-ESTADO (IDX-CUENTA)
051100              DISPLAY 'CUENTA ' TRN-CUENTA-NUM
051200                      ' CERRADA EL ' WS-FECHA-PROCESO-R
051300           END-IF.
051400       2530-EXIT.
051500           EXIT.
051600*----------------------------------------------------------------*
051700*=====================*
051800       2900-GRABAR-AUDITORIA.
051900*=====================*
052000           INITIALIZE AUD-REGISTRO-AUDITORIA
052100           MOVE TRN-CUENTA-NUM     TO AUD-CUENTA-NUM
052200           MOVE TRN-IMPORTE        TO AUD-IMPORTE
052300           MOVE WS-FECHA-PROCESO-R TO AUD-FECHA
052400           WRITE AUD-REGISTRO-AUDITORIA
052500           IF FS-AUDLOGO NOT = '00'
052600              MOVE '2900-GRABAR-AUDIT ' TO WSV-RUTINA
052700              MOVE 'WRITE AUDLOGO     ' TO WSV-ACCION
052800              MOVE FS-AUDLOGO TO WSV-FSTATUS
052900              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
053000           END-IF.
053100       2900-EXIT.
053200           EXIT.
053300*----------------------------------------------------------------*
053400*=========================*
053500       2910-GRABAR-AUDITORIA-NEG.
053600*=========================*
053700           INITIALIZE AUD-REGISTRO-AUDITORIA
053800           MOVE TRN-CUENTA-NUM      TO AUD-CUENTA-NUM
053900           COMPUTE AUD-IMPORTE = ZEROS - TRN-IMPORTE
054000           MOVE WS-FECHA-PROCESO-R  TO AUD-FECHA
054100           WRITE AUD-REGISTRO-AUDITORIA
054200           IF FS-AUDLOGO NOT = '00'
054300              MOVE '2910-GRABAR-AUDIT ' TO WSV-RUTINA
054400              MOVE 'WRITE AUDLOGO     ' TO WSV-ACCION
054500              MOVE FS-AUDLOGO TO WSV-FSTATUS
054600              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
054700           END-IF.
054800       2910-EXIT.
054900           EXIT.
055000*----------------------------------------------------------------*
055100*=====================*
055200       2950-ESCRIBIR-RECHAZO.
055300*=====================*
055400           ADD 1 TO WSA-CONT-RECHAZADAS
055500           INITIALIZE LIN-RECHAZO
055600           MOVE TRN-CUENTA-NUM   TO LIN-RCZ-CUENTA
055700           MOVE WSM-MOTIVO-RECHAZO TO LIN-RCZ-MOTIVO
055800           WRITE REG-REPORTE FROM LIN-RECHAZO.
055900       2950-EXIT.
056000           EXIT.
056100*----------------------------------------------------------------*
056200*=================*
056300       3000-FIN-PROGRAMA.
056400*=================*
056500           PERFORM 3100-REGRABAR-MAESTRO THRU 3100-EXIT
056600           PERFORM 3200-IMPRIMIR-RESUMEN THRU 3200-EXIT
056700           PERFORM 3900-CLOSE-FILES THRU 3900-EXIT.
056800       3000-EXIT.
056900           EXIT.
057000*----------------------------------------------------------------*
057100*=======================*
057200       3100-REGRABAR-MAESTRO.
057300*=======================*
057400           PERFORM 3110-GRABAR-CUENTA THRU 3110-EXIT
057500               VARYING IDX-CUENTA FROM 1 BY 1
057600               UNTIL IDX-CUENTA > WSA-CONT-CUENTAS.
057700       3100-EXIT.
057800           EXIT.
057900*----------------------------------------------------------------*
058000*=====================*
058100       3110-GRABAR-CUENTA.
058200*=====================*
058300           WRITE SAL-REGISTRO-CUENTA FROM WS-CUENTA-ENTRY (IDX-CUENTA)
058400           IF FS-ACCMSTO NOT = '00'
058500              MOVE '3110-GRABAR-CUENTA' TO WSV-RUTINA
058600              MOVE 'WRITE ACCMSTO     ' TO WSV-ACCION
058700              MOVE FS-ACCMSTO TO WSV-FSTATUS
058800              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
058900           END-IF.
059000       3110-EXIT.
059100           EXIT.
059200*----------------------------------------------------------------*
059300*=======================*
059400       3200-IMPRIMIR-RESUMEN.
059500*=======================*
059600           WRITE REG-REPORTE FROM LIN-TITULO-1
059700                                                                        
059800           MOVE 'TRANSACCIONES LEIDAS          ' TO LIN-TOT-ETIQ
059900           MOVE WSA-CONT-TRN-LEIDAS TO LIN-TOT-VALOR
060000           WRITE REG-REPORTE FROM LIN-TOTAL
060100                                                                        
060200           MOVE 'TRANSACCIONES ACEPTADAS       ' TO LIN-TOT-ETIQ
060300           MOVE WSA-CONT-ACEPTADAS TO LIN-TOT-VALOR
060400           WRITE REG-REPORTE FROM LIN-TOTAL
060500                                                                        
060600           MOVE 'TRANSACCIONES RECHAZADAS      ' TO LIN-TOT-ETIQ
060700           MOVE WSA-CONT-RECHAZADAS TO LIN-TOT-VALOR
060800           WRITE REG-REPORTE FROM LIN-TOTAL.
060900       3200-EXIT.
061000           EXIT.
061100*----------------------------------------------------------------*
061200*================*
061300       3900-CLOSE-FILES.
061400*================*
061500           CLOSE ACCMSTI ACCMSTO TRNREQI AUDLOGO RPTFILO
061600                                                                        
061700           IF (FS-ACCMSTI = '00') AND (FS-ACCMSTO = '00') AND
061800              (FS-TRNREQI = '00') AND (FS-AUDLOGO = '00') AND
061900              (FS-RPTFILO = '00')
062000              MOVE WSC-00 TO RETURN-CODE
062100           ELSE
062200              MOVE '3900-CLOSE-FILES  ' TO WSV-RUTINA
062300              MOVE 'CLOSE FILES       ' TO WSV-ACCION
062400              MOVE FS-ACCMSTO TO WSV-FSTATUS
062500              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
062600           END-IF.
062700       3900-EXIT.
062800           EXIT.
062900*----------------------------------------------------------------*
063000*==============*
063100       9000-ERROR-PGM.
063200*==============*
063300           DISPLAY '================================'
063400           DISPLAY '------ DETALLES DE ERROR -------'
063500           DISPLAY '------      ACTB10Q      -------'
063600           DISPLAY '================================'
063700           DISPLAY ' RUTINA          :' WSV-RUTINA
063800           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
063900           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
064000           DISPLAY '================================'
064100           MOVE WSC-16 TO RETURN-CODE
064200           STOP RUN.
064300       9000-EXIT.
064400           EXIT.
064500*----------------------------------------------------------------*
