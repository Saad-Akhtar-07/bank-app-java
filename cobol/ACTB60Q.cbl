000100************************************************************************
000200******* 125540 09/06/95 MHG  ESTADO DE CUENTA - ALTA INICIAL          *
000300*OBJET******************************************************************
000400*OBJET*** ORDENA EL LOG DE AUDITORIA POR CUENTA Y FECHA, Y LO        *
000500*OBJET*** CASA CONTRA EL MAESTRO DE CUENTAS PARA IMPRIMIR, POR       *
000600*OBJET*** CUENTA, EL LISTADO NUMERADO DE MOVIMIENTOS Y SU NETO       *
000700*OBJET******************************************************************
000800                                                                        
000900       IDENTIFICATION DIVISION.
001000*========================*
001100       PROGRAM-ID.    ACTB60Q.
001200       AUTHOR.        M H GOMEZ.
001300       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001400       DATE-WRITTEN.  JUN 1995.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001700*----------------------------------------------------------------*
001800*  HISTORIAL DE CAMBIOS
001900*  --------------------
002000*  09/06/95  MHG  SOL.125540 - VERSION INICIAL. ORDENA POR
002100*                 CUENTA Y FECHA Y CASA CONTRA EL MAESTRO.
002200*  19/02/99  RAT  SOL.130205 - REVISION Y2K. LA FECHA DE
002300*                 AUDITORIA YA ERA DE 4 DIGITOS DE ANIO.
002400*  23/08/01  LFG  SOL.137010 - SE IMPRIME LEYENDA 'SIN
002500*                 MOVIMIENTOS REGISTRADOS' PARA CUENTAS SIN
002550*                 ACTIVIDAD EN EL PERIODO.
002600*----------------------------------------------------------------*
002700                                                                        
002800       ENVIRONMENT DIVISION.
002900*======================*
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300                                                                        
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT  ACCMSTI   ASSIGN TO DDACCTEI
003700                   ORGANIZATION IS SEQUENTIAL
003800                   FILE STATUS IS FS-ACCMSTI.
003900                                                                        
004000           SELECT  AUDLOGI   ASSIGN TO DDAUDLOG
004100                   ORGANIZATION IS SEQUENTIAL
004200                   FILE STATUS IS FS-AUDLOGI.
004300                                                                        
004400           SELECT  AUDLOGS   ASSIGN TO DDAUDLGS
004500                   ORGANIZATION IS SEQUENTIAL
004600                   FILE STATUS IS FS-AUDLOGS.
004700                                                                        
004800           SELECT  SORTWK1   ASSIGN TO DDSRTWK1.
004900                                                                        
005000           SELECT  RPTFILO   ASSIGN TO DDRPTFIL
005100                   ORGANIZATION IS LINE SEQUENTIAL
005200                   FILE STATUS IS FS-RPTFILO.
005300                                                                        
005400*=============*
005500       DATA DIVISION.
005600*=============*
005700*=============*
005800       FILE SECTION.
005900*=============*
006000*MAESTRO DE CUENTAS, ORDENADO POR ACT-NUMERO
006100       FD  ACCMSTI
006200*    LABEL RECORD IS OMITTED
006300*    RECORDING MODE IS F
006400           .
006500           COPY CPACCMST.
006600                                                                        
006700*LOG DE AUDITORIA SIN ORDENAR, EN ORDEN CRONOLOGICO DE ALTA
006800       FD  AUDLOGI
006900*    LABEL RECORD IS OMITTED
007000*    RECORDING MODE IS F
007100           .
007200           COPY CPAUDLOG.
007300                                                                        
007400*LOG DE AUDITORIA YA ORDENADO POR CUENTA Y FECHA
007500       FD  AUDLOGS
007600*    LABEL RECORD IS OMITTED
007700*    RECORDING MODE IS F
007800           .
007900           COPY CPAUDLOG REPLACING LEADING ==AUD== BY ==SRT==.
008000                                                                        
008100*ARCHIVO DE TRABAJO DEL SORT
008200       SD  SORTWK1.
008300       01  SD-REGISTRO-AUDITORIA.
008400           COPY CPAUDLOG REPLACING LEADING ==AUD== BY ==SWK==.
008500                                                                        
008600*ESTADO DE CUENTA
008700       FD  RPTFILO
008800           RECORD CONTAINS 132 CHARACTERS.
008900       01  REG-REPORTE             PIC X(132).
009000                                                                        
009100*========================*
009200       WORKING-STORAGE SECTION.
009300*========================*
009400       01 WSV-VARIABLES.
009500           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
009600           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
009700           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
009810       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
009820                            PIC X(38).
009900       01 WSF-FSTATUS.
010000           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
010100           05 FS-AUDLOGI          PIC  X(02)  VALUE '00'.
010200           05 FS-AUDLOGS          PIC  X(02)  VALUE '00'.
010300           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
010400                                                                        
010500       01 WSC-COSTANTES.
010600           05 WSC-00              PIC  9(02)  VALUE 00.
010700           05 WSC-16              PIC  9(02)  VALUE 16.
010800                                                                        
010900       01 WSA-ACUMULADORES.
011100           05 WSA-CONT-CUENTAS    PIC  9(07) COMP VALUE ZEROS.
011150       77 WSA-CONT-DETALLE        PIC  9(05) COMP VALUE ZEROS.
011200                                                                        
011300       01 WS-NETO-CUENTA          PIC S9(09)V99 VALUE ZEROS.
011400       01 WS-NETO-CUENTA-R REDEFINES WS-NETO-CUENTA
011500                             PIC S9(11).
011600                                                                        
011700       01 WSS-SWITCH.
011800           05 WS-FIN-ACCMSTI      PIC  9(01)  VALUE 0.
011900              88 FIN-ACCMSTI-OK              VALUE 1.
012000           05 WS-FIN-AUDLOGS      PIC  9(01)  VALUE 0.
012100              88 FIN-AUDLOGS-OK              VALUE 1.
012200                                                                        
012300       01 WS-REGISTRO-CUENTA.
012400           05 WS-CTA-NUMERO         PIC 9(05).
012500       01 WS-REGISTRO-CUENTA-R REDEFINES WS-REGISTRO-CUENTA
012600                                PIC X(05).
012700                                                                        
012800       77 WS-IMPORTE-EDIT          PIC Z(7)9.99.
012900       77 WS-NETO-EDIT             PIC Z(7)9.99-.
013000                                                                        
013100*-----------------------------+
013200* VARIABLES DE FECHAS         +
013300*-----------------------------+
013400       COPY CPWTIME.
013500                                                                        
013600       01 WS-LINEAS-REPORTE.
013700           05 LIN-ENCABEZADO.
013800               10 FILLER           PIC X(03) VALUE SPACES.
013900               10 LIN-ENC-ETIQ     PIC X(18) VALUE
014000                     'ESTADO DE CUENTA '.
014100               10 LIN-ENC-CUENTA   PIC 9(05).
014200               10 FILLER           PIC X(106) VALUE SPACES.
014300           05 LIN-DETALLE.
014400               10 FILLER           PIC X(05) VALUE SPACES.
014500               10 LIN-DET-NUM      PIC Z(3)9.
014600               10 FILLER           PIC X(02) VALUE SPACES.
014700               10 LIN-DET-TIPO     PIC X(10).
014800               10 FILLER           PIC X(02) VALUE SPACES.
014900               10 LIN-DET-IMPORTE  PIC Z(7)9.99.
015000               10 FILLER           PIC X(02) VALUE SPACES.
015100               10 LIN-DET-FECHA    PIC 9(08).
015200               10 FILLER           PIC X(90) VALUE SPACES.
015300           05 LIN-SIN-MOVIMIENTOS.
015400               10 FILLER           PIC X(05) VALUE SPACES.
015500               10 FILLER           PIC X(30) VALUE
015600                     'SIN MOVIMIENTOS REGISTRADOS.  '.
015700               10 FILLER           PIC X(97) VALUE SPACES.
015800           05 LIN-TOTAL.
015900               10 FILLER           PIC X(05) VALUE SPACES.
016000               10 LIN-TOT-ETIQ     PIC X(14) VALUE 'TOTAL NETO    '.
016100               10 LIN-TOT-VALOR    PIC Z(7)9.99-.
016200               10 FILLER           PIC X(104) VALUE SPACES.
016300                                                                        
016400*===============================*
016500       PROCEDURE DIVISION.
016600*===============================*
016700           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
016800           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
016900               UNTIL FIN-ACCMSTI-OK
017000           PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
017100           STOP RUN.
017200*----------------------------------------------------------------*
017300*====================*
017400       1000-INICIO-PROGRAMA.
017500*====================*
017600           SORT SORTWK1
017700               ASCENDING KEY SWK-CUENTA-NUM SWK-FECHA
017800               USING AUDLOGI
017900               GIVING AUDLOGS
018000                                                                        
018100           OPEN INPUT ACCMSTI AUDLOGS
018200                OUTPUT RPTFILO
018300                                                                        
018400           IF (FS-ACCMSTI = '00') AND (FS-AUDLOGS = '00') AND
018500              (FS-RPTFILO = '00')
018600              PERFORM 1100-LEER-CUENTA THRU 1100-EXIT
018700              PERFORM 1200-LEER-AUDITORIA THRU 1200-EXIT
018800           ELSE
018900              MOVE '1000-INICIO       ' TO WSV-RUTINA
019000              MOVE 'OPEN FILES        ' TO WSV-ACCION
019100              MOVE FS-ACCMSTI TO WSV-FSTATUS
019200              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
019300           END-IF.
019400       1000-EXIT.
019500           EXIT.
019600*----------------------------------------------------------------*
019700*=================*
019800       1100-LEER-CUENTA.
019900*=================*
020000           READ ACCMSTI INTO WS-REGISTRO-CUENTA
020100           AT END
020200              SET FIN-ACCMSTI-OK TO TRUE
020300           NOT AT END
020400              ADD 1 TO WSA-CONT-CUENTAS
020500           END-READ.
020600           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
020700              MOVE '1100-LEER-CUENTA  ' TO WSV-RUTINA
020800              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
020900              MOVE FS-ACCMSTI TO WSV-FSTATUS
021000              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
021100           END-IF.
021200       1100-EXIT.
021300           EXIT.
021400*----------------------------------------------------------------*
021500*=====================*
021600       1200-LEER-AUDITORIA.
021700*=====================*
021800           READ AUDLOGS
021900           AT END
022000              SET FIN-AUDLOGS-OK TO TRUE
022100           END-READ.
022200           IF FS-AUDLOGS NOT = '00' AND FS-AUDLOGS NOT = '10'
022300              MOVE '1200-LEER-AUDITOR ' TO WSV-RUTINA
022400              MOVE 'READ AUDLOGS      ' TO WSV-ACCION
022500              MOVE FS-AUDLOGS TO WSV-FSTATUS
022600              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
022700           END-IF.
022800       1200-EXIT.
022900           EXIT.
023000*----------------------------------------------------------------*
023100*=====================*
023200       2000-PROCESO-PROGRAMA.
023300*=====================*
023400           MOVE ZEROS TO WSA-CONT-DETALLE
023500           MOVE ZEROS TO WS-NETO-CUENTA
023600           MOVE WS-CTA-NUMERO TO LIN-ENC-CUENTA
023700           WRITE REG-REPORTE FROM LIN-ENCABEZADO
023800                                                                        
023900           PERFORM 2100-IMPRIMIR-DETALLE THRU 2100-EXIT
024000               UNTIL FIN-AUDLOGS-OK
024100                  OR SWK-CUENTA-NUM NOT = WS-CTA-NUMERO
024200                                                                        
024300           IF WSA-CONT-DETALLE = 0
024400              WRITE REG-REPORTE FROM LIN-SIN-MOVIMIENTOS
024500           ELSE
024600              PERFORM 2900-IMPRIMIR-TOTAL THRU 2900-EXIT
024700           END-IF
024800                                                                        
024900           PERFORM 1100-LEER-CUENTA THRU 1100-EXIT.
025000       2000-EXIT.
025100           EXIT.
025200*----------------------------------------------------------------*
025300*=====================*
025400       2100-IMPRIMIR-DETALLE.
025500*=====================*
025600           ADD 1 TO WSA-CONT-DETALLE
025700           MOVE WSA-CONT-DETALLE TO LIN-DET-NUM
025800                                                                        
025900           IF SWK-IMPORTE > ZEROS
026000              MOVE 'DEPOSITO  ' TO LIN-DET-TIPO
026100              MOVE SWK-IMPORTE TO LIN-DET-IMPORTE
026200           ELSE
026300              MOVE 'RETIRO    ' TO LIN-DET-TIPO
026400              COMPUTE LIN-DET-IMPORTE = ZEROS - SWK-IMPORTE
026500           END-IF
026600                                                                        
026700           MOVE SWK-FECHA TO LIN-DET-FECHA
026800           WRITE REG-REPORTE FROM LIN-DETALLE
026900                                                                        
027000           ADD SWK-IMPORTE TO WS-NETO-CUENTA
027100           PERFORM 1200-LEER-AUDITORIA THRU 1200-EXIT.
027200       2100-EXIT.
027300           EXIT.
027400*----------------------------------------------------------------*
027500*===================*
027600       2900-IMPRIMIR-TOTAL.
027700*===================*
027800           MOVE WS-NETO-CUENTA TO LIN-TOT-VALOR
027900           WRITE REG-REPORTE FROM LIN-TOTAL.
028000       2900-EXIT.
028100           EXIT.
028200*----------------------------------------------------------------*
028300*=================*
028400       3000-FIN-PROGRAMA.
028500*=================*
028600           CLOSE ACCMSTI AUDLOGS RPTFILO
028700           MOVE WSC-00 TO RETURN-CODE.
028800       3000-EXIT.
028900           EXIT.
029000*----------------------------------------------------------------*
029100*==============*
029200       9000-ERROR-PGM.
029300*==============*
029400           DISPLAY '================================'
029500           DISPLAY '------ DETALLES DE ERROR -------'
029600           DISPLAY '------      ACTB60Q      -------'
029700           DISPLAY '================================'
029800           DISPLAY ' RUTINA          :' WSV-RUTINA
029900           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
030000           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
030100           DISPLAY '================================'
030200           MOVE WSC-16 TO RETURN-CODE
030300           STOP RUN.
030400       9000-EXIT.
030500           EXIT.
030600*----------------------------------------------------------------*
