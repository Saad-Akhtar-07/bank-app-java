000100************************************************************************
000200******* 121050 08/04/92 MHG  DEVENGO DE INTERES - ALTA INICIAL        *
000300*OBJET******************************************************************
000400*OBJET*** LIQUIDA INTERES DIARIO SOBRE LAS CUENTAS DE AHORRO CON     *
000500*OBJET*** SALDO POSITIVO Y REGRABA EL MAESTRO DE CUENTAS             *
000600*OBJET******************************************************************
000700                                                                        
000800       IDENTIFICATION DIVISION.
000900*========================*
001000       PROGRAM-ID.    ACTB20Q.
001100       AUTHOR.        M H GOMEZ.
001200       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001300       DATE-WRITTEN.  ABR 1992.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001600*----------------------------------------------------------------*
001700*  HISTORIAL DE CAMBIOS
001800*  --------------------
001900*  08/04/92  MHG  SOL.121050 - VERSION INICIAL.
002000*  17/01/95  MHG  SOL.124980 - EL INTERES SE REDONDEA A DOS
002100*                 DECIMALES AL ACUMULARSE AL SALDO.
002200*  19/02/99  RAT  SOL.130205 - REVISION Y2K. NO HAY CAMPOS DE
002300*                 FECHA EN EL MAESTRO, SIN CAMBIOS.
002400*  02/05/01  LFG  SOL.136640 - SE IMPRIME LA TASA UTILIZADA EN
002500*                 CADA LINEA DE DEVENGO PARA AUDITORIA INTERNA.
002600*----------------------------------------------------------------*
002700                                                                        
002800       ENVIRONMENT DIVISION.
002900*======================*
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM
003300           UPSI-0 ON  STATUS IS WS-UPSI-DETALLE-ON
003400                  OFF STATUS IS WS-UPSI-DETALLE-OFF.
003500                                                                        
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT  ACCMSTI  ASSIGN TO DDACCTEI
003900                   ORGANIZATION IS SEQUENTIAL
004000                   FILE STATUS IS FS-ACCMSTI.
004100                                                                        
004200           SELECT  ACCMSTO  ASSIGN TO DDACCTEO
004300                   ORGANIZATION IS SEQUENTIAL
004400                   FILE STATUS IS FS-ACCMSTO.
004500                                                                        
004600           SELECT  RPTFILO  ASSIGN TO DDRPTFIL
004700                   ORGANIZATION IS LINE SEQUENTIAL
004800                   FILE STATUS IS FS-RPTFILO.
004900                                                                        
005000*=============*
005100       DATA DIVISION.
005200*=============*
005300*=============*
005400       FILE SECTION.
005500*=============*
005600*MAESTRO DE CUENTAS DE ENTRADA, ORDENADO POR ACT-NUMERO
005700       FD  ACCMSTI
005800*    LABEL RECORD IS OMITTED
005900*    RECORDING MODE IS F
006000           .
006100           COPY CPACCMST.
006200                                                                        
006300*MAESTRO DE CUENTAS DE SALIDA, CON INTERES YA DEVENGADO
006400       FD  ACCMSTO
006500*    LABEL RECORD IS OMITTED
006600*    RECORDING MODE IS F
006700           .
006800           COPY CPACCMST REPLACING LEADING ==ACT== BY ==SAL==.
006900                                                                        
007000*REPORTE DE DEVENGO DE INTERES
007100       FD  RPTFILO
007200           RECORD CONTAINS 132 CHARACTERS.
007300       01  REG-REPORTE             PIC X(132).
007400                                                                        
007500*========================*
007600       WORKING-STORAGE SECTION.
007700*========================*
007800       01 WSV-VARIABLES.
007900           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
008000           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
008100           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
008210       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
008220                            PIC X(38).
008300       01 WSF-FSTATUS.
008400           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
008500           05 FS-ACCMSTO          PIC  X(02)  VALUE '00'.
008600           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
008700                                                                        
008800       01 WSC-COSTANTES.
008900           05 WSC-00              PIC  9(02)  VALUE 00.
009000           05 WSC-16              PIC  9(02)  VALUE 16.
009100           05 WSC-DIAS-ANIO       PIC  9(03)  VALUE 365.
009200                                                                        
009300       01 WSA-ACUMULADORES.
009400           05 WSA-CONT-LEIDAS     PIC  9(07) COMP VALUE ZEROS.
009500           05 WSA-CONT-LIQUIDADAS PIC  9(07) COMP VALUE ZEROS.
009600                                                                        
009700       01 WSS-SWITCH.
009800           05 WS-FIN-ACCMSTI      PIC  9(01)  VALUE 0.
009900              88 FIN-ACCMSTI-OK              VALUE 1.
010000                                                                        
010100*-----------------------------------------------------------
010200*  REGISTRO DE TRABAJO, CON VISTA ALTERNATIVA DEL SALDO
010300*  PARA EL CALCULO DE INTERES A CUATRO DECIMALES.
010400*-----------------------------------------------------------
010500       01 WS-REGISTRO-CUENTA.
010600           05 WS-CTA-NUMERO         PIC 9(05).
010700           05 WS-CTA-TIPO           PIC X(01).
010800           05 WS-CTA-SUC-CODIGO     PIC X(08).
010900           05 WS-CTA-CLIENTE-NUM    PIC 9(05).
011000           05 WS-CTA-SALDO          PIC S9(09)V99.
011100           05 WS-CTA-ESTADO         PIC X(01).
011200           05 WS-CTA-LIM-SOBREGIRO  PIC 9(07)V99.
011300           05 WS-CTA-TASA-INTERES   PIC V9(05).
011400           05 WS-CTA-CANT-RETIROS   PIC 9(02).
011410           05 FILLER                PIC X(03).
011600       01 WS-INTERES-DIARIO        PIC S9(07)V9999 VALUE ZEROS.
011700       01 WS-INTERES-DIARIO-R REDEFINES WS-INTERES-DIARIO
011800                               PIC S9(11).
011900                                                                        
012000       01 WS-SALDO-NUEVO           PIC S9(09)V99   VALUE ZEROS.
012100       01 WS-SALDO-NUEVO-R REDEFINES WS-SALDO-NUEVO
012200                            PIC S9(11).
012300                                                                        
012400       77 WS-IMPORTE-EDIT          PIC Z(6)9.99.
012500       77 WS-INTERES-EDIT          PIC Z(5)9.9999.
012600       77 WS-TASA-EDIT             PIC Z.99999.
012700                                                                        
012800*-----------------------------+
012900* VARIABLES DE FECHAS         +
013000*-----------------------------+
013100       COPY CPWTIME.
013200                                                                        
013300       01 WS-LINEAS-REPORTE.
013400           05 LIN-TITULO.
013500               10 FILLER           PIC X(35) VALUE SPACES.
013600               10 FILLER           PIC X(45)
013700                     VALUE 'DEVENGO DE INTERES DIARIO - CUENTAS AHORRO'.
013800               10 FILLER           PIC X(52) VALUE SPACES.
013900           05 LIN-DETALLE.
014000               10 FILLER           PIC X(03) VALUE SPACES.
014100               10 LIN-DET-CUENTA   PIC 9(05).
014200               10 FILLER           PIC X(02) VALUE SPACES.
014300               10 LIN-DET-TASA     PIC Z.99999.
014400               10 FILLER           PIC X(02) VALUE SPACES.
014500               10 LIN-DET-INTERES  PIC Z(5)9.9999.
014600               10 FILLER           PIC X(02) VALUE SPACES.
014700               10 LIN-DET-SALDO    PIC Z(6)9.99-.
014800               10 FILLER           PIC X(100) VALUE SPACES.
014900           05 LIN-TOTAL.
015000               10 FILLER           PIC X(03) VALUE SPACES.
015100               10 LIN-TOT-ETIQ     PIC X(32).
015200               10 LIN-TOT-VALOR    PIC ZZZ,ZZ9.
015300               10 FILLER           PIC X(92) VALUE SPACES.
015400                                                                        
015500*===============================*
015600       PROCEDURE DIVISION.
015700*===============================*
015800           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
015900           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
016000               UNTIL FIN-ACCMSTI-OK
016100           PERFORM 3000-FIN-PROGRAMA THRU 3000-EXIT
016200           STOP RUN.
016300*----------------------------------------------------------------*
016400*====================*
016500       1000-INICIO-PROGRAMA.
016600*====================*
016700           OPEN INPUT  ACCMSTI
016800                OUTPUT ACCMSTO RPTFILO
016900                                                                        
017000           IF (FS-ACCMSTI = '00') AND (FS-ACCMSTO = '00') AND
017100              (FS-RPTFILO = '00')
017200              WRITE REG-REPORTE FROM LIN-TITULO
017300              PERFORM 1100-LEER-CUENTA THRU 1100-EXIT
017400           ELSE
017500              MOVE '1000-INICIO       ' TO WSV-RUTINA
017600              MOVE 'OPEN FILES        ' TO WSV-ACCION
017700              MOVE FS-ACCMSTI TO WSV-FSTATUS
017800              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
017900           END-IF.
018000       1000-EXIT.
018100           EXIT.
018200*----------------------------------------------------------------*
018300*=================*
018400       1100-LEER-CUENTA.
018500*=================*
018600           READ ACCMSTI INTO WS-REGISTRO-CUENTA
018700           AT END
018800              SET FIN-ACCMSTI-OK TO TRUE
018900           NOT AT END
019000              ADD 1 TO WSA-CONT-LEIDAS
019100           END-READ.
019200           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
019300              MOVE '1100-LEER-CUENTA  ' TO WSV-RUTINA
019400              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
019500              MOVE FS-ACCMSTI TO WSV-FSTATUS
019600              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
019700           END-IF.
019800       1100-EXIT.
019900           EXIT.
020000*----------------------------------------------------------------*
020100*=====================*
020200       2000-PROCESO-PROGRAMA.
020300*=====================*
020400           IF WS-CTA-TIPO = 'S' AND WS-CTA-SALDO > ZEROS
020500              PERFORM 2100-CALCULAR-INTERES THRU 2100-EXIT
020600              PERFORM 2200-GRABAR-CUENTA THRU 2200-EXIT
020700           ELSE
020800              PERFORM 2900-GRABAR-SIN-CAMBIO THRU 2900-EXIT
020900           END-IF
021000           PERFORM 1100-LEER-CUENTA THRU 1100-EXIT.
021100       2000-EXIT.
021200           EXIT.
021300*----------------------------------------------------------------*
021400*=====================*
021500       2100-CALCULAR-INTERES.
021600*=====================*
021700           COMPUTE WS-INTERES-DIARIO ROUNDED =
021800                   WS-CTA-SALDO * WS-CTA-TASA-INTERES
021900                   / WSC-DIAS-ANIO
022000                                                                        
022100           COMPUTE WS-SALDO-NUEVO ROUNDED =
022200                   WS-CTA-SALDO + WS-INTERES-DIARIO
022300                                                                        
022400           MOVE WS-SALDO-NUEVO TO WS-CTA-SALDO.
022500       2100-EXIT.
022600           EXIT.
022700*----------------------------------------------------------------*
022800*===================*
022900       2200-GRABAR-CUENTA.
023000*===================*
023100           ADD 1 TO WSA-CONT-LIQUIDADAS
023200                                                                        
023300           MOVE WS-CTA-NUMERO  TO LIN-DET-CUENTA
023400           MOVE WS-CTA-TASA-INTERES TO LIN-DET-TASA
023500           MOVE WS-INTERES-DIARIO   TO LIN-DET-INTERES
023600           MOVE WS-CTA-SALDO        TO LIN-DET-SALDO
023700           WRITE REG-REPORTE FROM LIN-DETALLE
023800                                                                        
023900           WRITE SAL-REGISTRO-CUENTA FROM WS-REGISTRO-CUENTA
024000           IF FS-ACCMSTO NOT = '00'
024100              MOVE '2200-GRABAR-CUENTA' TO WSV-RUTINA
024200              MOVE 'WRITE ACCMSTO     ' TO WSV-ACCION
024300              MOVE FS-ACCMSTO TO WSV-FSTATUS
024400              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
024500           END-IF.
024600       2200-EXIT.
024700           EXIT.
024800*----------------------------------------------------------------*
024900*=====================*
025000       2900-GRABAR-SIN-CAMBIO.
025100*=====================*
025200           WRITE SAL-REGISTRO-CUENTA FROM WS-REGISTRO-CUENTA
025300           IF FS-ACCMSTO NOT = '00'
025400              MOVE '2900-SIN-CAMBIO   ' TO WSV-RUTINA
025500              MOVE 'WRITE ACCMSTO     ' TO WSV-ACCION
025600              MOVE FS-ACCMSTO TO WSV-FSTATUS
025700              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
025800           END-IF.
025900       2900-EXIT.
026000           EXIT.
026100*----------------------------------------------------------------*
026200*=================*
026300       3000-FIN-PROGRAMA.
026400*=================*
026500           MOVE 'CUENTAS LEIDAS                 ' TO LIN-TOT-ETIQ
026600           MOVE WSA-CONT-LEIDAS TO LIN-TOT-VALOR
026700           WRITE REG-REPORTE FROM LIN-TOTAL
026800                                                                        
026900           MOVE 'CUENTAS CON INTERES LIQUIDADO  ' TO LIN-TOT-ETIQ
027000           MOVE WSA-CONT-LIQUIDADAS TO LIN-TOT-VALOR
027100           WRITE REG-REPORTE FROM LIN-TOTAL
027200                                                                        
027300           CLOSE ACCMSTI ACCMSTO RPTFILO
027400           MOVE WSC-00 TO RETURN-CODE.
027500       3000-EXIT.
027600           EXIT.
027700*----------------------------------------------------------------*
027800*==============*
027900       9000-ERROR-PGM.
028000*==============*
028100           DISPLAY '================================'
028200           DISPLAY '------ DETALLES DE ERROR -------'
028300           DISPLAY '------      ACTB20Q      -------'
028400           DISPLAY '================================'
028500           DISPLAY ' RUTINA          :' WSV-RUTINA
028600           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
028700           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
028800           DISPLAY '================================'
028900           MOVE WSC-16 TO RETURN-CODE
029000           STOP RUN.
029100       9000-EXIT.
029200           EXIT.
029300*----------------------------------------------------------------*
