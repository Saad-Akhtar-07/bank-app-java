000100*==========================================================*
000200*  CPACCMST                                                *
000300*  LAYOUT DE CUENTA (MAESTRO DE CUENTAS) - 82 BYTES        *
000400*----------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL DEL LAYOUT.
000800*  04/11/91  MHG  SOL. 101988 - AGREGA ACT-CANT-RETIROS PARA
000900*                 EL TOPE ANUAL DE RETIROS EN AHORRO.
001000*  19/02/99  RAT  SOL. 109940 - REVISION Y2K, SIN CAMBIO DE
001100*                 LAYOUT (LA FECHA VIVE EN EL AUDITORIA LOG).
001200*==========================================================*
001300       01  ACT-REGISTRO-CUENTA.
001400*    NUMERO DE CUENTA, SECUENCIA UNICA DESDE 10001
001500           05  ACT-NUMERO              PIC 9(05).
001600*    TIPO DE CUENTA
001700           05  ACT-TIPO                PIC X(01).
001800               88  ACT-TIPO-CORRIENTE          VALUE 'C'.
001900               88  ACT-TIPO-AHORRO             VALUE 'S'.
002000*    CODIGO DE SUCURSAL TITULAR, FORMATO NN-NN-NN
002100           05  ACT-SUC-CODIGO          PIC X(08).
002200*    NUMERO DE CLIENTE TITULAR
002300           05  ACT-CLIENTE-NUM         PIC 9(05).
002400*    SALDO ACTUAL, NEGATIVO SOLO EN CUENTA CORRIENTE
002500           05  ACT-SALDO               PIC S9(09)V99.
002600*    ESTADO DE LA CUENTA
002700           05  ACT-ESTADO              PIC X(01).
002800               88  ACT-ESTADO-ACTIVA           VALUE 'A'.
002900               88  ACT-ESTADO-SUSPENDIDA       VALUE 'U'.
003000               88  ACT-ESTADO-CERRADA          VALUE 'X'.
003100*    LIMITE DE SOBREGIRO, SOLO CUENTA CORRIENTE
003200           05  ACT-LIM-SOBREGIRO       PIC 9(07)V99.
003300*    TASA ANUAL DE INTERES, SOLO CUENTA DE AHORRO
003400           05  ACT-TASA-INTERES        PIC V9(05).
003500*    RETIROS USADOS EN EL ANIO, SOLO CUENTA DE AHORRO
003600           05  ACT-CANT-RETIROS        PIC 9(02).
003700           05  FILLER                  PIC X(35).
