000100************************************************************************
000200******* 123980 14/10/93 RAT  REPORTE REGIONAL - ALTA INICIAL          *
000300*OBJET******************************************************************
000400*OBJET*** FILTRA DEL MAESTRO DE SUCURSALES LAS DE LA REGION PEDIDA   *
000420*OBJET*** POR TARJETA DE PARAMETROS, LAS RECORRE EN SU ORDEN DE      *
000440*OBJET*** ENTRADA E INFORMA, POR SUCURSAL, CLIENTES, CUENTAS Y       *
000600*OBJET*** SALDO TOTAL, CON TOTALES REGIONALES AL FINAL                *
000700*OBJET******************************************************************
000800                                                                        
000900       IDENTIFICATION DIVISION.
001000*========================*
001100       PROGRAM-ID.    ACTB50Q.
001200       AUTHOR.        R A TOLOSA.
001300       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE SUCURSALES.
001400       DATE-WRITTEN.  OCT 1993.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
001700*----------------------------------------------------------------*
001800*  HISTORIAL DE CAMBIOS
001900*  --------------------
002000*  14/10/93  RAT  SOL.123980 - VERSION INICIAL.
002100*  19/02/99  RAT  SOL.130205 - REVISION Y2K, SIN CAMBIOS EN
002200*                 ESTE PROGRAMA.
002300*  11/09/00  LFG  SOL.133640 - UNA SUCURSAL DEL MAESTRO QUE NO
002400*                 PERTENECE A LA REGION SOLICITADA SE INFORMA
002500*                 CON TOTAL -1 EN LUGAR DE OMITIRSE.
002550*  14/03/02  DPF  SOL.139215 - EL MAESTRO SUCARCHI PASA A TRAER
002560*                 TODAS LAS SUCURSALES DEL BANCO, NO SOLO LAS DE
002570*                 LA REGION. SE AGREGA TARJETA DE PARAMETROS CON
002580*                 EL CODIGO DE REGION (WSP-REGION-PARM) Y LA
002590*                 TABLA DE TRABAJO SE ARMA FILTRANDO POR ESE
002594*                 CODIGO, PARA QUE EL CASO DE SOL.133640 SEA
002595*                 DETECTABLE EN LA PRACTICA.
002596*  02/07/04  DPF  SOL.142880 - FALTABA EL ACCEPT DE WSP-GERENTE-
002597*                 PARM, EL NOMBRE DEL GERENTE SALIA SIEMPRE EN
002598*                 BLANCO EN EL ENCABEZADO DEL INFORME REGIONAL.
002599*----------------------------------------------------------------*
002700                                                                        
002800       ENVIRONMENT DIVISION.
002900*======================*
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300                                                                        
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT  SUCARCHI  ASSIGN TO DDSUCARC
003700                   ORGANIZATION IS SEQUENTIAL
003800                   FILE STATUS IS FS-SUCARCHI.
003900                                                                        
004000           SELECT  CLIARCHI  ASSIGN TO DDCLIARC
004100                   ORGANIZATION IS SEQUENTIAL
004200                   FILE STATUS IS FS-CLIARCHI.
004300                                                                        
004400           SELECT  ACCMSTI  ASSIGN TO DDACCTEI
004500                   ORGANIZATION IS SEQUENTIAL
004600                   FILE STATUS IS FS-ACCMSTI.
004700                                                                        
004800           SELECT  RPTFILO  ASSIGN TO DDRPTFIL
004900                   ORGANIZATION IS LINE SEQUENTIAL
005000                   FILE STATUS IS FS-RPTFILO.
005100                                                                        
005200*=============*
005300       DATA DIVISION.
005400*=============*
005500*=============*
005600       FILE SECTION.
005700*=============*
005800*MAESTRO DE SUCURSALES, EN ORDEN DE ENTRADA DEFINE LA REGION
005900       FD  SUCARCHI
006000*    LABEL RECORD IS OMITTED
006100*    RECORDING MODE IS F
006200           .
006300           COPY CPBRANCH.
006400                                                                        
006500*MAESTRO DE CLIENTES
006600       FD  CLIARCHI
006700*    LABEL RECORD IS OMITTED
006800*    RECORDING MODE IS F
006900           .
007000           COPY CPCUSTMR.
007100                                                                        
007200*MAESTRO DE CUENTAS
007300       FD  ACCMSTI
007400*    LABEL RECORD IS OMITTED
007500*    RECORDING MODE IS F
007600           .
007700           COPY CPACCMST.
007800                                                                        
007900*REPORTE REGIONAL
008000       FD  RPTFILO
008100           RECORD CONTAINS 132 CHARACTERS.
008200       01  REG-REPORTE             PIC X(132).
008300                                                                        
008400*========================*
008500       WORKING-STORAGE SECTION.
008600*========================*
008700       01 WSV-VARIABLES.
008800           05 WSV-FSTATUS         PIC  X(02)  VALUE SPACES.
008900           05 WSV-RUTINA          PIC  X(18)  VALUE SPACES.
009000           05 WSV-ACCION          PIC  X(18)  VALUE SPACES.
009110       01 WSV-VARIABLES-R REDEFINES WSV-VARIABLES
009120                            PIC X(38).
009200       01 WSF-FSTATUS.
009300           05 FS-SUCARCHI         PIC  X(02)  VALUE '00'.
009400           05 FS-CLIARCHI         PIC  X(02)  VALUE '00'.
009500           05 FS-ACCMSTI          PIC  X(02)  VALUE '00'.
009600           05 FS-RPTFILO          PIC  X(02)  VALUE '00'.
009700                                                                        
009800       01 WSC-COSTANTES.
009900           05 WSC-00              PIC  9(02)  VALUE 00.
010000           05 WSC-16              PIC  9(02)  VALUE 16.
010100           05 WSC-MAX-CLIENTES    PIC  9(05)  VALUE 05000.
010200                                                                        
010300       01 WSP-PARAMETROS.
010400           05 WSP-GERENTE-PARM    PIC  X(20)  VALUE SPACES.
010450           05 WSP-REGION-PARM     PIC  X(02)  VALUE SPACES.
010500                                                                        
010600       01 WSA-ACUMULADORES.
010700           05 WSA-CONT-SUCURSALES PIC  9(05) COMP VALUE ZEROS.
010800           05 WSA-SUC-CLIENTES    PIC  9(05) COMP VALUE ZEROS.
010900           05 WSA-SUC-CUENTAS     PIC  9(05) COMP VALUE ZEROS.
011000           05 WSA-SUC-SALDO       PIC S9(11)V99   VALUE ZEROS.
011100           05 WSA-REG-CLIENTES    PIC  9(07) COMP VALUE ZEROS.
011200           05 WSA-REG-CUENTAS     PIC  9(07) COMP VALUE ZEROS.
011300           05 WSA-REG-SALDO       PIC S9(11)V99   VALUE ZEROS.
011400                                                                        
011500       01 WSA-ACUMULADORES-R REDEFINES WSA-ACUMULADORES
011600                              PIC X(46).
011700                                                                        
011800       01 WSS-SWITCH.
011900           05 WS-FIN-SUCARCHI     PIC  9(01)  VALUE 0.
012000              88 FIN-SUCARCHI-OK             VALUE 1.
012100           05 WS-SUC-FUERA-REGION PIC X(01)   VALUE 'N'.
012200              88 SUC-FUERA-REGION-SI          VALUE 'S'.
012300           05 WS-CLIENTE-DE-SUCURSAL PIC X(01) VALUE 'N'.
012400              88 CLIENTE-DE-SUCURSAL-SI        VALUE 'S'.
012410       01 WSS-SWITCH-R REDEFINES WSS-SWITCH
012420                         PIC X(03).
012600*-----------------------------------------------------------
012700*  TABLA DE SUCURSALES DE LA REGION, CARGADA UNA SOLA VEZ
012800*  EN ORDEN DE ENTRADA DEL MAESTRO (DEFINE EL ORDEN REGIONAL)
012900*-----------------------------------------------------------
013000       01 WS-TABLA-SUCURSALES.
013100           05 WS-SUC-ENTRY OCCURS 1 TO 2000 TIMES
013200                            DEPENDING ON WSA-CONT-SUCURSALES
013300                            INDEXED BY IDX-SUC.
013400               10 WS-SUC-CODIGO      PIC X(08).
013500               10 WS-SUC-NOMBRE      PIC X(30).
013600                                                                        
013700*-----------------------------------------------------------
013800*  TABLA DE CLIENTES DE LA SUCURSAL EN CURSO DE CORTE,
013900*  BUSQUEDA BINARIA POR WS-CLI-NUMERO.
014000*-----------------------------------------------------------
014100       01 WS-TABLA-CLIENTES.
014200           05 WS-CLIENTE-ENTRY OCCURS 1 TO 5000 TIMES
014300                                DEPENDING ON WSA-CONT-CLIENTES
014400                                ASCENDING KEY IS WS-CLI-NUMERO
014500                                INDEXED BY IDX-CLIENTE.
014600               10 WS-CLI-NUMERO        PIC 9(05).
014700       77 WSA-CONT-CLIENTES           PIC 9(05) COMP VALUE ZEROS.
014800
014900       77 WS-IMPORTE-EDIT          PIC Z(9)9.99-.
015000       77 WS-CONTADOR-EDIT         PIC Z(6)9.
015100                                                                        
015200*-----------------------------+
015300* VARIABLES DE FECHAS         +
015400*-----------------------------+
015500       COPY CPWTIME.
015600                                                                        
015700       01 WS-LINEAS-REPORTE.
015800           05 LIN-TITULO.
015900               10 FILLER           PIC X(20) VALUE SPACES.
016000               10 LIN-TIT-ETIQ     PIC X(18) VALUE
016100                     'REPORTE REGIONAL -'.
016200               10 LIN-TIT-GERENTE  PIC X(20).
016300               10 FILLER           PIC X(09) VALUE SPACES.
016400               10 LIN-TIT-CANT     PIC Z(4)9.
016500               10 FILLER           PIC X(02) VALUE
016600                     ' S'.
016700               10 FILLER           PIC X(53) VALUE SPACES.
016800           05 LIN-DETALLE.
016900               10 FILLER           PIC X(03) VALUE SPACES.
017000               10 LIN-DET-CODIGO   PIC X(08).
017100               10 FILLER           PIC X(02) VALUE SPACES.
017200               10 LIN-DET-NOMBRE   PIC X(30).
017300               10 FILLER           PIC X(02) VALUE SPACES.
017400               10 LIN-DET-CLIENTES PIC Z(4)9.
017500               10 FILLER           PIC X(02) VALUE SPACES.
017600               10 LIN-DET-CUENTAS  PIC Z(4)9.
017700               10 FILLER           PIC X(02) VALUE SPACES.
017800               10 LIN-DET-SALDO    PIC Z(9)9.99-.
017900               10 FILLER           PIC X(54) VALUE SPACES.
018000           05 LIN-TOTAL.
018100               10 FILLER           PIC X(03) VALUE SPACES.
018200               10 LIN-TOT-ETIQ     PIC X(20) VALUE SPACES.
018300               10 LIN-TOT-CLIENTES PIC Z(6)9.
018400               10 FILLER           PIC X(02) VALUE SPACES.
018500               10 LIN-TOT-CUENTAS  PIC Z(6)9.
018600               10 FILLER           PIC X(02) VALUE SPACES.
018700               10 LIN-TOT-SALDO    PIC Z(9)9.99-.
018800               10 FILLER           PIC X(72) VALUE SPACES.
018900                                                                        
019000*===============================*
019100       PROCEDURE DIVISION.
019200*===============================*
019300           PERFORM 1000-INICIO-PROGRAMA THRU 1000-EXIT
019400           PERFORM 2000-PROCESO-PROGRAMA THRU 2000-EXIT
019500               UNTIL FIN-SUCARCHI-OK
019600           PERFORM 3000-IMPRIMIR-TOTALES-REGIONALES THRU 3000-EXIT
019700           PERFORM 3900-CLOSE-FILES THRU 3900-EXIT
019800           STOP RUN.
019900*----------------------------------------------------------------*
020000*====================*
020100       1000-INICIO-PROGRAMA.
020200*====================*
020300           MOVE SPACES TO WSP-GERENTE-PARM WSP-REGION-PARM
020310*    TARJETA DE PARAMETROS: NOMBRE DEL GERENTE REGIONAL PARA
020320*    EL ENCABEZADO, SEGUIDO DEL CODIGO DE REGION A INFORMAR,
020330*    PRIMEROS 2 DIGITOS DEL CODIGO DE SUCURSAL NN-NN-NN.
020340           ACCEPT WSP-GERENTE-PARM FROM SYSIN
020390           ACCEPT WSP-REGION-PARM FROM SYSIN
020400
020500           OPEN INPUT SUCARCHI CLIARCHI ACCMSTI
020600                OUTPUT RPTFILO
020700                                                                        
020800           IF (FS-SUCARCHI = '00') AND (FS-CLIARCHI = '00') AND
020900              (FS-ACCMSTI = '00')  AND (FS-RPTFILO = '00')
021000              PERFORM 1500-CARGAR-SUCURSALES THRU 1500-EXIT
021100              PERFORM 1600-LEER-SUCURSAL THRU 1600-EXIT
021200           ELSE
021300              MOVE '1000-INICIO       ' TO WSV-RUTINA
021400              MOVE 'OPEN FILES        ' TO WSV-ACCION
021500              MOVE FS-SUCARCHI TO WSV-FSTATUS
021600              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
021700           END-IF.
021800       1000-EXIT.
021900           EXIT.
022000*----------------------------------------------------------------*
022100*=======================*
022200       1500-CARGAR-SUCURSALES.
022300*=======================*
022400           MOVE ZEROS TO WSA-CONT-SUCURSALES
022450           PERFORM 1510-LEER-TABLA-SUC THRU 1510-EXIT
022460               UNTIL FS-SUCARCHI = '10'
023000
023100           MOVE WSA-CONT-SUCURSALES TO LIN-TIT-CANT
023200           MOVE WSP-GERENTE-PARM    TO LIN-TIT-GERENTE
023300           WRITE REG-REPORTE FROM LIN-TITULO
023400                                                                        
023500           MOVE '00' TO FS-SUCARCHI
023600           CLOSE SUCARCHI
023700           OPEN INPUT SUCARCHI.
023800       1500-EXIT.
023900           EXIT.
024000*----------------------------------------------------------------*
024100*=======================*
024200       1510-LEER-TABLA-SUC.
024300*=======================*
024400           READ SUCARCHI
024500           AT END
024600              CONTINUE
024700           NOT AT END
024710              IF SUC-CODIGO(1:2) = WSP-REGION-PARM
024720                 AND WSA-CONT-SUCURSALES < 2000
024730                 ADD 1 TO WSA-CONT-SUCURSALES
024740                 MOVE SUC-CODIGO TO WS-SUC-CODIGO (WSA-CONT-SUCURSALES)
024750                 MOVE SUC-NOMBRE TO WS-SUC-NOMBRE (WSA-CONT-SUCURSALES)
024760              END-IF
024770           END-READ
025100           IF FS-SUCARCHI NOT = '00' AND FS-SUCARCHI NOT = '10'
025200              MOVE '1510-LEER-TABLA-SUC' TO WSV-RUTINA
025300              MOVE 'READ SUCARCHI      ' TO WSV-ACCION
025400              MOVE FS-SUCARCHI TO WSV-FSTATUS
025500              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
025600           END-IF.
025700       1510-EXIT.
025800           EXIT.
025900*----------------------------------------------------------------*
026000*=====================*
026100       1600-LEER-SUCURSAL.
026200*=====================*
026300           READ SUCARCHI
026400           AT END
026500              SET FIN-SUCARCHI-OK TO TRUE
026600           END-READ.
026700           IF FS-SUCARCHI NOT = '00' AND FS-SUCARCHI NOT = '10'
026800              MOVE '1600-LEER-SUCURSAL' TO WSV-RUTINA
026900              MOVE 'READ SUCARCHI     ' TO WSV-ACCION
027000              MOVE FS-SUCARCHI TO WSV-FSTATUS
027100              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
027200           END-IF.
027300       1600-EXIT.
027400           EXIT.
027500*----------------------------------------------------------------*
027600*=====================*
027700       2000-PROCESO-PROGRAMA.
027800*=====================*
027900           MOVE 'N' TO WS-SUC-FUERA-REGION
028000           SET IDX-SUC TO 1
028100           SEARCH WS-SUC-ENTRY
028200              AT END
028300                 SET SUC-FUERA-REGION-SI TO TRUE
028400              WHEN WS-SUC-CODIGO (IDX-SUC) = SUC-CODIGO
028500                 CONTINUE
028600           END-SEARCH
028700                                                                        
028800           IF SUC-FUERA-REGION-SI
028900              PERFORM 2800-CORTE-FUERA-REGION THRU 2800-EXIT
029000           ELSE
029100              PERFORM 2100-ACUMULAR-SUCURSAL THRU 2100-EXIT
029200              PERFORM 2900-CORTE-SUCURSAL THRU 2900-EXIT
029300           END-IF
029400                                                                        
029500           PERFORM 1600-LEER-SUCURSAL THRU 1600-EXIT.
029600       2000-EXIT.
029700           EXIT.
029800*----------------------------------------------------------------*
029900*=====================*
030000       2100-ACUMULAR-SUCURSAL.
030100*=====================*
030200           MOVE ZEROS TO WSA-SUC-CLIENTES WSA-SUC-CUENTAS
030300           MOVE ZEROS TO WSA-SUC-SALDO
030400                                                                        
030500           PERFORM 2200-CARGAR-CLIENTES THRU 2200-EXIT
030600           PERFORM 2400-SUMAR-CUENTAS THRU 2400-EXIT.
030700       2100-EXIT.
030800           EXIT.
030900*----------------------------------------------------------------*
031000*=====================*
031100       2200-CARGAR-CLIENTES.
031200*=====================*
031300           CLOSE CLIARCHI
031400           OPEN INPUT CLIARCHI
031500           MOVE WSC-MAX-CLIENTES TO WSA-CONT-CLIENTES
031600           PERFORM 2210-LEER-CLIENTE THRU 2210-EXIT
031700               VARYING IDX-CLIENTE FROM 1 BY 1
031800               UNTIL IDX-CLIENTE > WSC-MAX-CLIENTES
031900                  OR FS-CLIARCHI = '10'
032000           COMPUTE WSA-CONT-CLIENTES = IDX-CLIENTE - 1.
032100       2200-EXIT.
032200           EXIT.
032300*----------------------------------------------------------------*
032400*=====================*
032500       2210-LEER-CLIENTE.
032600*=====================*
032700           READ CLIARCHI
032800           AT END
032900              CONTINUE
033000           NOT AT END
033100              IF CLI-SUC-CODIGO = SUC-CODIGO
033200                 MOVE CLI-NUMERO TO WS-CLI-NUMERO (IDX-CLIENTE)
033300                 ADD 1 TO WSA-SUC-CLIENTES
033400              ELSE
033500                 SET IDX-CLIENTE DOWN BY 1
033600              END-IF
033700           END-READ
033800           IF FS-CLIARCHI NOT = '00' AND FS-CLIARCHI NOT = '10'
033900              MOVE '2210-LEER-CLIENTE ' TO WSV-RUTINA
034000              MOVE 'READ CLIARCHI     ' TO WSV-ACCION
034100              MOVE FS-CLIARCHI TO WSV-FSTATUS
034200              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
034300           END-IF.
034400       2210-EXIT.
034500           EXIT.
034600*----------------------------------------------------------------*
034700*=====================*
034800       2400-SUMAR-CUENTAS.
034900*=====================*
035000           CLOSE ACCMSTI
035100           OPEN INPUT ACCMSTI
035200           PERFORM 2410-LEER-CUENTA THRU 2410-EXIT
035300               UNTIL FS-ACCMSTI = '10'.
035400       2400-EXIT.
035500           EXIT.
035600*----------------------------------------------------------------*
035700*=====================*
035800       2410-LEER-CUENTA.
035900*=====================*
036000           READ ACCMSTI
036100           AT END
036200              CONTINUE
036300           NOT AT END
036400              MOVE 'N' TO WS-CLIENTE-DE-SUCURSAL
036500              SEARCH ALL WS-CLIENTE-ENTRY
036600                 AT END
036700                    CONTINUE
036800                 WHEN WS-CLI-NUMERO (IDX-CLIENTE) = ACT-CLIENTE-NUM
036900                    SET CLIENTE-DE-SUCURSAL-SI TO TRUE
037000              END-SEARCH
037100              IF CLIENTE-DE-SUCURSAL-SI
037200                 ADD 1 TO WSA-SUC-CUENTAS
037300                 ADD ACT-SALDO TO WSA-SUC-SALDO
037400              END-IF
037500           END-READ
037600           IF FS-ACCMSTI NOT = '00' AND FS-ACCMSTI NOT = '10'
037700              MOVE '2410-LEER-CUENTA  ' TO WSV-RUTINA
037800              MOVE 'READ ACCMSTI      ' TO WSV-ACCION
037900              MOVE FS-ACCMSTI TO WSV-FSTATUS
038000              PERFORM 9000-ERROR-PGM THRU 9000-EXIT
038100           END-IF.
038200       2410-EXIT.
038300           EXIT.
038400*----------------------------------------------------------------*
038500*=====================*
038600       2800-CORTE-FUERA-REGION.
038700*=====================*
038800           MOVE SPACES TO LIN-DETALLE
038900           MOVE SUC-CODIGO TO LIN-DET-CODIGO
039000           MOVE SUC-NOMBRE TO LIN-DET-NOMBRE
039100           MOVE -1 TO LIN-DET-SALDO
039200           WRITE REG-REPORTE FROM LIN-DETALLE.
039300       2800-EXIT.
039400           EXIT.
039500*----------------------------------------------------------------*
039600*=====================*
039700       2900-CORTE-SUCURSAL.
039800*=====================*
039900           MOVE SUC-CODIGO        TO LIN-DET-CODIGO
040000           MOVE SUC-NOMBRE        TO LIN-DET-NOMBRE
040100           MOVE WSA-SUC-CLIENTES  TO LIN-DET-CLIENTES
040200           MOVE WSA-SUC-CUENTAS   TO LIN-DET-CUENTAS
040300           MOVE WSA-SUC-SALDO     TO LIN-DET-SALDO
040400           WRITE REG-REPORTE FROM LIN-DETALLE
040500                                                                        
040600           ADD WSA-SUC-CLIENTES TO WSA-REG-CLIENTES
040700           ADD WSA-SUC-CUENTAS  TO WSA-REG-CUENTAS
040800           ADD WSA-SUC-SALDO    TO WSA-REG-SALDO.
040900       2900-EXIT.
041000           EXIT.
041100*----------------------------------------------------------------*
041200*===================================*
041300       3000-IMPRIMIR-TOTALES-REGIONALES.
041400*===================================*
041500           MOVE SPACES TO LIN-TOTAL
041600           MOVE 'TOTALES REGIONALES  ' TO LIN-TOT-ETIQ
041700           MOVE WSA-REG-CLIENTES TO LIN-TOT-CLIENTES
041800           MOVE WSA-REG-CUENTAS  TO LIN-TOT-CUENTAS
041900           MOVE WSA-REG-SALDO    TO LIN-TOT-SALDO
042000           WRITE REG-REPORTE FROM LIN-TOTAL.
042100       3000-EXIT.
042200           EXIT.
042300*----------------------------------------------------------------*
042400*================*
042500       3900-CLOSE-FILES.
042600*================*
042700           CLOSE SUCARCHI CLIARCHI ACCMSTI RPTFILO
042800           MOVE WSC-00 TO RETURN-CODE.
042900       3900-EXIT.
043000           EXIT.
043100*----------------------------------------------------------------*
043200*==============*
043300       9000-ERROR-PGM.
043400*==============*
043500           DISPLAY '================================'
043600           DISPLAY '------ DETALLES DE ERROR -------'
043700           DISPLAY '------      ACTB50Q      -------'
043800           DISPLAY '================================'
043900           DISPLAY ' RUTINA          :' WSV-RUTINA
044000           DISPLAY ' ACCION DE ERROR :' WSV-ACCION
044100           DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
044200           DISPLAY '================================'
044300           MOVE WSC-16 TO RETURN-CODE
044400           STOP RUN.
044500       9000-EXIT.
044600           EXIT.
044700*----------------------------------------------------------------*
