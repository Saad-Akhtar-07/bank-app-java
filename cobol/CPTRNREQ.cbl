000100*==========================================================*
000200*  CPTRNREQ                                                *
000300*  LAYOUT DE SOLICITUD DE TRANSACCION - 17 BYTES           *
000400*------------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL DEL LAYOUT.
000800*  18/07/94  MHG  SOL. 104471 - SE AGREGAN LOS CODIGOS S/U/C
000900*                 PARA SUSPENDER, REACTIVAR Y CERRAR CUENTAS.
001000*  REGISTRO DE ANCHO EXACTO, SIN RELLENO DISPONIBLE.
001100*==========================================================*
001200       01  TRN-REGISTRO-TRANSACCION.
001300*    NUMERO DE CUENTA DESTINO
001400           05  TRN-CUENTA-NUM          PIC 9(05).
001500*    CODIGO DE LA TRANSACCION
001600           05  TRN-CODIGO              PIC X(01).
001700               88  TRN-COD-DEPOSITO            VALUE 'D'.
001800               88  TRN-COD-RETIRO              VALUE 'W'.
001900               88  TRN-COD-SUSPENDER           VALUE 'S'.
002000               88  TRN-COD-REACTIVAR           VALUE 'U'.
002100               88  TRN-COD-CERRAR              VALUE 'C'.
002200*    IMPORTE, CERO PARA S/U/C
002300           05  TRN-IMPORTE             PIC 9(09)V99.
