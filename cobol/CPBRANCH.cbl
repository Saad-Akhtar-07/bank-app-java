000100*==========================================================*
000200*  CPBRANCH                                                *
000300*  LAYOUT DE SUCURSAL - 78 BYTES                           *
000400*------------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL DEL LAYOUT.
000800*  REGISTRO DE ANCHO EXACTO, SIN RELLENO DISPONIBLE.
000900*==========================================================*
001000       01  SUC-REGISTRO-SUCURSAL.
001100*    CODIGO DE SUCURSAL, UNICO, FORMATO NN-NN-NN
001200           05  SUC-CODIGO              PIC X(08).
001300*    NOMBRE DE LA SUCURSAL
001400           05  SUC-NOMBRE              PIC X(30).
001500*    DOMICILIO DE LA SUCURSAL
001600           05  SUC-DIRECCION           PIC X(40).
