000100*==========================================================*
000200*  CPAUDLOG                                                *
000300*  LAYOUT DE AUDITORIA DE MOVIMIENTOS - 24 BYTES           *
000400*------------------------------------------------------------
000500*  HISTORIAL DE CAMBIOS
000600*  --------------------
000700*  23/06/89  RAT  SOL. 100412 - VERSION INICIAL DEL LAYOUT.
000800*  REGISTRO DE ANCHO EXACTO, SIN RELLENO DISPONIBLE.
000900*==========================================================*
001000       01  AUD-REGISTRO-AUDITORIA.
001100*    CUENTA SOBRE LA QUE SE APLICO EL MOVIMIENTO
001200           05  AUD-CUENTA-NUM          PIC 9(05).
001300*    IMPORTE CON SIGNO. POSITIVO = DEPOSITO, NEGATIVO = RETIRO
001400           05  AUD-IMPORTE             PIC S9(09)V99.
001500*    FECHA DEL MOVIMIENTO, FORMATO AAAAMMDD
001600           05  AUD-FECHA               PIC 9(08).
